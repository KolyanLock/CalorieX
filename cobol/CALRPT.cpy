000100      *-----------------------------------------------------------------
000200      *    CALRPT   - DAILY CALORIE REPORT PRINT LINE LAYOUTS
000300      *               THESE GROUPS ARE MOVED, ONE AT A TIME, INTO
000400      *               CAL-DAILY-REPORT-LINE BEFORE IT IS WRITTEN TO
000500      *               THE DAILYRPT FILE BY COBCAL40.
000600      *-----------------------------------------------------------------
000700      *
000800      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000900      *
001000      *-----------------------------------------------------------------
001100      *    MAINTENANCE HISTORY
001200      *    DATE        BY    REQUEST    DESCRIPTION
001300      *    05/30/1996  LMV   W-0205     ORIGINAL LAYOUT - TITLE, COLUMN
001400      *                                 HEADINGS, DETAIL, SEPARATOR.
001500      *    05/30/1996  LMV   W-0205     ADDED USER HEADING AND USER
001600      *                                 TOTAL LINES FOR CONTROL BREAK.
001700      *    11/12/1998  RJH   W-0239     ADDED GRAND TOTAL LINE.
001800      *    01/08/1999  RJH   Y2K-0017   REVIEWED - RPT-DET-DATE IS
001900      *                                 PRINTED YYYY-MM-DD, NO CHANGE.
002000      *-----------------------------------------------------------------
002100      *
002200      *    THE OUTPUT RECORD ITSELF - EACH PRINT LINE IS BUILT IN ONE
002300      *    OF THE GROUPS BELOW, THEN MOVED HERE BEFORE THE WRITE.
002400       01  CAL-DAILY-REPORT-LINE           PIC X(80).
002500
002600       01  CAL-RPT-TITLE-LINE.
002700           05  FILLER                      PIC X(20) VALUE SPACES.
002800           05  RPT-TITLE-TEXT              PIC X(40)
002900               VALUE "MYTELCO WELLNESS DAILY CALORIE REPORT".
003000           05  FILLER                      PIC X(20) VALUE SPACES.
003100
003200       01  CAL-RPT-COL-HDG-LINE.
003300           05  FILLER                      PIC X(2)  VALUE SPACES.
003400           05  FILLER                      PIC X(12) VALUE "DATE".
003500           05  FILLER                      PIC X(8)  VALUE "MEALS".
003600           05  FILLER                      PIC X(16) VALUE
003700                                                "TOTAL CALORIES".
003800           05  FILLER                      PIC X(14) VALUE
003900                                                "DAILY TARGET".
004000           05  FILLER                      PIC X(10) VALUE "EXCEEDED".
004100           05  FILLER                      PIC X(18) VALUE SPACES.
004200
004300       01  CAL-RPT-SEPARATOR-LINE.
004400           05  FILLER                      PIC X(80) VALUE ALL "-".
004500
004600      *    ALTERNATE VIEW - A DOUBLE RULE USED BETWEEN USER SECTIONS.
004700       01  CAL-RPT-PAGE-BREAK-RED REDEFINES CAL-RPT-SEPARATOR-LINE.
004800           05  FILLER                      PIC X(80) VALUE ALL "=".
004900
005000       01  CAL-RPT-USER-HDG-LINE.
005100           05  FILLER                      PIC X(2)  VALUE SPACES.
005200           05  FILLER                      PIC X(10) VALUE "USER ID:".
005300           05  RPT-USER-ID-OUT             PIC 9(6).
005400           05  FILLER                      PIC X(4)  VALUE SPACES.
005500           05  FILLER                      PIC X(8)  VALUE "NAME:".
005600           05  RPT-USER-NAME-OUT           PIC X(30).
005700           05  FILLER                      PIC X(20) VALUE SPACES.
005800
005900       01  CAL-RPT-DETAIL-LINE.
006000           05  FILLER                      PIC X(2)  VALUE SPACES.
006100           05  RPT-DET-DATE                PIC X(10).
006200           05  FILLER                      PIC X(4)  VALUE SPACES.
006300           05  RPT-DET-MEALS               PIC ZZ9.
006400           05  FILLER                      PIC X(5)  VALUE SPACES.
006500           05  RPT-DET-TOTAL-CAL           PIC ZZZ,ZZ9.
006600           05  FILLER                      PIC X(5)  VALUE SPACES.
006700           05  RPT-DET-TARGET              PIC ZZ,ZZ9.
006800           05  FILLER                      PIC X(5)  VALUE SPACES.
006900           05  RPT-DET-EXCEEDED            PIC X(1).
007000           05  FILLER                      PIC X(32) VALUE SPACES.
007100
007200       01  CAL-RPT-USER-TOTAL-LINE.
007300           05  FILLER                      PIC X(2)  VALUE SPACES.
007400           05  FILLER                      PIC X(16) VALUE
007500                                                "USER TOTAL:".
007600           05  RPT-UTOT-CALORIES           PIC ZZ,ZZZ,ZZ9.
007700           05  FILLER                      PIC X(4)  VALUE SPACES.
007800           05  FILLER                      PIC X(20) VALUE
007900                                                "EXCEEDED DAYS:".
008000           05  RPT-UTOT-EXCEEDED-DAYS      PIC ZZ9.
008100           05  FILLER                      PIC X(25) VALUE SPACES.
008200
008300       01  CAL-RPT-GRAND-TOTAL-LINE.
008400           05  FILLER                      PIC X(2)  VALUE SPACES.
008500           05  FILLER                      PIC X(20) VALUE
008600                                                "GRAND TOTAL:".
008700           05  RPT-GTOT-CALORIES           PIC ZZ,ZZZ,ZZ9.
008800           05  FILLER                      PIC X(4)  VALUE SPACES.
008900           05  FILLER                      PIC X(20) VALUE
009000                                                "TOTAL EXCEEDED DAYS:".
009100           05  RPT-GTOT-EXCEEDED-DAYS      PIC ZZ9.
009200           05  FILLER                      PIC X(21) VALUE SPACES.
