000100      *-----------------------------------------------------------------
000200      *    COBCAL40 - DAILY CALORIE REPORT BATCH
000300      *               READS THE MEALS AND MEALDISH JOURNAL, DERIVES
000400      *               EACH MEAL'S CALORIES FROM THE DISH MASTER,
000500      *               ACCUMULATES CALORIES BY USER AND CALENDAR DATE,
000600      *               AND PRINTS THE DAILY CALORIE REPORT IN ONE OF
000700      *               THREE MODES SELECTED BY THE RPTPARM CONTROL
000800      *               CARD - SINGLE DAY, PERIOD, OR ALL TRACKED DAYS.
000900      *               CONTROL BREAKS ON USER, WITH A USER TOTAL LINE
001000      *               AND A FINAL GRAND TOTAL LINE.
001100      *-----------------------------------------------------------------
001200      *
001300      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
001400      *
001500      *-----------------------------------------------------------------
001600       IDENTIFICATION DIVISION.
001700       PROGRAM-ID.   COBCAL40.
001800       AUTHOR.       L M VANCE.
001900       INSTALLATION. MYTELCO DATA CENTER.
002000       DATE-WRITTEN. MAY 1996.
002100       DATE-COMPILED.
002200       SECURITY.     CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
002300      *-----------------------------------------------------------------
002400      *    MAINTENANCE HISTORY
002500      *    DATE        BY    REQUEST    DESCRIPTION
002600      *    05/30/1996  LMV   W-0205     ORIGINAL PROGRAM - SINGLE DAY
002700      *                                 AND PERIOD MODES ONLY.
002800      *    05/30/1996  LMV   W-0205     ADDED ALL-TRACKED MODE (R4).
002900      *    11/12/1998  RJH   W-0239     ADDED USER TOTAL AND GRAND
003000      *                                 TOTAL LINES.
003100      *    01/08/1999  RJH   Y2K-0017   REVIEWED - THE DAY-INCREMENT
003200      *                                 ROUTINE BELOW WAS RE-TESTED
003300      *                                 ACROSS THE 1999/2000 BOUNDARY
003400      *                                 AND THE 2000 LEAP YEAR.  NO
003500      *                                 CHANGE REQUIRED.
003600      *    11/30/2004  DCP   W-0277     PULLED EOF-SWITCH AND THE
003700      *                                 CURRENT-USER INDEX OUT TO
003800      *                                 77-LEVEL ITEMS PER THE SHOP
003900      *                                 STANDARDS REVIEW - SEE ALSO
004000      *                                 COBCAL10/20/30.
004100      *    12/14/2004  DCP   W-0277     AUDIT FOLLOW-UP - EXPANDED THE
004200      *                                 NARRATIVE COMMENTS THROUGHOUT
004300      *                                 THIS PROGRAM, NO LOGIC CHANGED.
004400      *-----------------------------------------------------------------
004500      *    LAYOUT NOTE: THIS IS THE ONLY ONE OF THE FOUR COBCAL BATCH
004600      *    PROGRAMS THAT DOES NOT READ A TRANSACTION FILE AND WRITE A
004700      *    MASTER - IT READS THE MEALS/MEALDISH JOURNAL BUILT BY
004800      *    COBCAL30 AND PRODUCES A PRINTED REPORT.  RPTPARM IS A
004900      *    ONE-CARD CONTROL FILE, NOT A TRANSACTION STREAM - IT IS READ
005000      *    ONCE IN 110-INITIALIZE AND NEVER AGAIN.
005100      *-----------------------------------------------------------------
005200       ENVIRONMENT DIVISION.
005300      *    NO DATABASE, NO CICS - FLAT FILES AND A PRINT-IMAGE REPORT
005400      *    FILE ONLY, AS WITH THE REST OF THE COBCAL FAMILY.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-370.
005700       OBJECT-COMPUTER. IBM-370.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000      *    DAILYRPT IS WRITTEN AS A LINE SEQUENTIAL FILE RATHER THAN
006100      *    A SPOOLED SYSOUT, SO C01 IS NEVER ACTUALLY REFERENCED BELOW -
006200      *    CARRIED AS SHOP BOILERPLATE LIKE THE OTHER COBCAL PROGRAMS.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600      *    ONE RECORD - THE REPORT MODE, OPTIONAL USER FILTER, AND
006700      *    OPTIONAL DATE RANGE - READ ONCE AT START-UP.
006800           SELECT RPTPARM-FILE  ASSIGN TO RPTPARM
006900                  ORGANIZATION  IS LINE SEQUENTIAL
007000                  FILE STATUS   IS FS-RPTPARM.
007100      *    USERS AND DISHES ARE BOTH LOADED ENTIRELY INTO WORKING
007200      *    STORAGE TABLES BEFORE ANY MEAL IS PROCESSED.
007300           SELECT USERS-FILE    ASSIGN TO USERS
007400                  ORGANIZATION  IS LINE SEQUENTIAL
007500                  FILE STATUS   IS FS-USERS.
007600           SELECT DISHES-FILE   ASSIGN TO DISHES
007700                  ORGANIZATION  IS LINE SEQUENTIAL
007800                  FILE STATUS   IS FS-DISHES.
007900      *    MEALS AND MEALDISH ARE THE JOURNAL WRITTEN BY COBCAL30 - BOTH
008000      *    ARE READ IN FULL BEFORE ANY PRINTING IS DONE.
008100           SELECT MEALS-FILE    ASSIGN TO MEALS
008200                  ORGANIZATION  IS LINE SEQUENTIAL
008300                  FILE STATUS   IS FS-MEALS.
008400           SELECT MEALDISH-FILE ASSIGN TO MEALDISH
008500                  ORGANIZATION  IS LINE SEQUENTIAL
008600                  FILE STATUS   IS FS-MEALDISH.
008700      *    DAILYRPT IS THE PRINTED REPORT - ONE PRINT-IMAGE LINE PER
008800      *    RECORD, OPENED OUTPUT FOR THE WHOLE RUN.
008900           SELECT DAILYRPT-FILE ASSIGN TO DAILYRPT
009000                  ORGANIZATION  IS LINE SEQUENTIAL
009100                  FILE STATUS   IS FS-DAILYRPT.
009200
009300       DATA DIVISION.
009400       FILE SECTION.
009500
009600      *    THE CONTROL CARD - MODE, OPTIONAL SINGLE-USER FILTER, AND
009700      *    THE DATE RANGE USED BY MODE 2 (PERIOD).  MODE 3 (ALL
009800      *    TRACKED) IGNORES THE DATE RANGE ENTIRELY.
009900       FD  RPTPARM-FILE.
010000       01  RPTPARM-RECORD.
010100           05  RP-MODE                     PIC 9(1).
010200               88  RP-MODE-SINGLE-DAY           VALUE 1.
010300               88  RP-MODE-PERIOD               VALUE 2.
010400               88  RP-MODE-ALL-TRACKED           VALUE 3.
010500      *        ZERO MEANS "EVERY USER ON THE MASTER" - RULE R5.
010600           05  RP-USER-SEL                 PIC 9(6).
010700           05  RP-DATE-FROM                PIC 9(8).
010800           05  RP-DATE-TO                  PIC 9(8).
010900           05  FILLER                      PIC X(5).
011000
011100      *    ONLY THE COLUMNS THIS PROGRAM ACTUALLY USES ARE NAMED -
011200      *    ID, NAME AND TARGET.  THE REST OF THE USER RECORD IS JUST
011300      *    ALONG FOR THE RIDE SINCE COBCAL10 OWNS THOSE FIELDS.
011400       FD  USERS-FILE.
011500       01  USM-RECORD.
011600           05  USM-ID                      PIC 9(6).
011700           05  USM-NAME                    PIC X(30).
011800           05  USM-EMAIL                   PIC X(40).
011900           05  USM-AGE                     PIC 9(3).
012000           05  USM-WEIGHT                  PIC 9(3)V9(1).
012100           05  USM-HEIGHT                  PIC 9(3).
012200           05  USM-GENDER                  PIC X(1).
012300           05  USM-ACT-LEVEL-ID            PIC 9(4).
012400           05  USM-GOAL-ID                 PIC 9(4).
012500      *        THE DAILY CALORIE TARGET COMPARED AGAINST EACH DAY'S
012600      *        TOTAL CALORIES IN 375-FORMAT-AND-WRITE - RULE R2.
012700           05  USM-TARGET                  PIC 9(5).
012800           05  FILLER                      PIC X(20).
012900
013000      *    DISH MASTER - ONLY ID AND CALORIES-PER-SERVING ARE NEEDED
013100      *    HERE, SO THE COLUMNS IN BETWEEN FALL TO FILLER.
013200       FD  DISHES-FILE.
013300       01  DIM-RECORD.
013400           05  DIM-ID                      PIC 9(6).
013500           05  FILLER                      PIC X(6).
013600           05  FILLER                      PIC X(40).
013700           05  FILLER                      PIC X(12).
013800           05  DIM-CALORIES                PIC 9(5).
013900           05  FILLER                      PIC X(25).
014000
014100      *    ONE MEAL HEADER PER MEALS RECORD - THE MEAL NAME (MEH-NAME)
014200      *    IS NEVER USED BY THIS PROGRAM, ONLY ITS USER, DATE AND ID.
014300       FD  MEALS-FILE.
014400       01  MEH-RECORD.
014500           05  MEH-ID                      PIC 9(8).
014600           05  MEH-USER-ID                 PIC 9(6).
014700           05  MEH-NAME                    PIC X(30).
014800           05  MEH-DATE                    PIC 9(8).
014900           05  FILLER                      PIC X(28).
015000
015100      *    ONE LINE PER DISH WITHIN A MEAL - JOINED BACK TO ITS OWNING
015200      *    MEAL IN 150-FOLD-IN-LINE BY MEL-MEAL-ID.
015300       FD  MEALDISH-FILE.
015400       01  MEL-RECORD.
015500           05  MEL-MEAL-ID                 PIC 9(8).
015600           05  MEL-DISH-ID                 PIC 9(6).
015700           05  MEL-SERVINGS                PIC 9(3)V9(2).
015800           05  FILLER                      PIC X(11).
015900
016000      *    PRINT-IMAGE REPORT RECORD - 80 COLUMNS, AS WITH ALL MYTELCO
016100      *    PRINT FILES.  THE DETAILED LAYOUT OF EACH LINE TYPE (TITLE,
016200      *    PAGE BREAK, USER HEADING, COLUMN HEADING, DETAIL, USER
016300      *    TOTAL, GRAND TOTAL) IS CARRIED IN COPY CALRPT.
016400       FD  DAILYRPT-FILE.
016500       01  DAILYRPT-RECORD                 PIC X(80).
016600
016700       WORKING-STORAGE SECTION.
016800
016900      *    IN-MEMORY USER AND DISH REFERENCE TABLES (CALUSR INCLUDES
017000      *    US-TBL-TARGET HERE, UNUSED BY COBCAL10/20/30) AND THE
017100      *    REPORT LINE LAYOUTS OF CALRPT.
017200           COPY CALUSR.
017300           COPY CALDSH.
017400           COPY CALRPT.
017500
017600       01  FILE-STATUS-WORK.
017700           03  FS-RPTPARM                  PIC XX.
017800               88  FS-RPTPARM-OK                 VALUE "00".
017900           03  FS-USERS                    PIC XX.
018000               88  FS-USERS-OK                    VALUE "00".
018100               88  FS-USERS-EOF                    VALUE "10".
018200           03  FS-DISHES                   PIC XX.
018300               88  FS-DISHES-OK                   VALUE "00".
018400               88  FS-DISHES-EOF                   VALUE "10".
018500           03  FS-MEALS                    PIC XX.
018600               88  FS-MEALS-OK                     VALUE "00".
018700               88  FS-MEALS-EOF                     VALUE "10".
018800           03  FS-MEALDISH                 PIC XX.
018900               88  FS-MEALDISH-OK                  VALUE "00".
019000               88  FS-MEALDISH-EOF                  VALUE "10".
019100           03  FS-DAILYRPT                 PIC XX.
019200               88  FS-DAILYRPT-OK                   VALUE "00".
019300           03  FILLER                      PIC X(8).
019400
019500      *    END-OF-FILE IS TESTED ONLY BY THE MEALDISH FOLD-IN LOOP IN
019600      *    110-INITIALIZE (MEALS AND THE OTHER MASTERS ARE LOADED VIA
019700      *    THEIR OWN FILE-STATUS 88-LEVELS INSTEAD) - STANDALONE
019800      *    77-LEVEL PER THE SHOP'S REVISED STANDARD FOR A SWITCH
019900      *    BELONGING TO NO LARGER GROUP (W-0277).  THE SWITCHES GROUP
020000      *    THIS USED TO LIVE IN HAD NO OTHER MEMBER, SO IT IS RETIRED
020100      *    ENTIRELY RATHER THAN LEFT HOLDING ONLY A FILLER PAD.
020200       77  EOF-SWITCH                      PIC X VALUE SPACE.
020300           88  END-OF-FILE                      VALUE "Y".
020400
020500      *    THE CONTROL CARD, COPIED OUT OF RPTPARM-RECORD SO IT SURVIVES
020600      *    THE CLOSE OF RPTPARM-FILE.  MODE 1=SINGLE DAY, 2=PERIOD,
020700      *    3=ALL TRACKED.  WK-USER-SEL OF ZERO MEANS "ALL USERS" - RULE
020800      *    R5.
020900       01  WORK-PARM.
021000           05  WK-MODE                     PIC 9(1).
021100           05  WK-USER-SEL                 PIC 9(6).
021200           05  WK-DATE-FROM                PIC 9(8).
021300           05  WK-DATE-TO                  PIC 9(8).
021400           05  FILLER                      PIC X(5).
021500
021600      *    EACH MEAL READ FROM MEALS, WITH ITS CALORIES ACCUMULATED
021700      *    FROM MEALDISH (RULES M1/M2).  THE TABLE STAYS IN THE SAME
021800      *    USER-THEN-DATE ORDER AS THE MEALS FILE, WHICH IS WHAT LETS
021900      *    210-BREAK-ONE-MEAL TREAT IT AS ALREADY SORTED FOR THE
022000      *    CONTROL BREAK WITHOUT AN ACTUAL SORT VERB.
022100       01  MEAL-ACCUM-TABLE.
022200           05  MA-COUNT                    PIC S9(6) USAGE COMP
022300                                            VALUE ZERO.
022400           05  MA-ENTRY OCCURS 5000 TIMES
022500                        INDEXED BY MA-IDX.
022600               10  MA-MEAL-ID              PIC 9(8).
022700               10  MA-USER-ID              PIC 9(6).
022800               10  MA-DATE                 PIC 9(8).
022900      *            RAW (UNROUNDED) CALORIES, FOLDED IN LINE BY LINE BY
023000      *            150-FOLD-IN-LINE, ROUNDED DOWN TO MA-CALORIES ONLY
023100      *            ONCE ALL OF A MEAL'S LINES HAVE BEEN READ.
023200               10  MA-RAW-CALORIES         PIC S9(7)V99 USAGE COMP-3.
023300               10  MA-CALORIES             PIC 9(6).
023400               10  FILLER                  PIC X(4).
023500
023600      *    ONE ENTRY PER (USER, DATE) THAT HAS AT LEAST ONE MEAL,
023700      *    BUILT FROM MEAL-ACCUM-TABLE BY A CONTROL BREAK (RULE R1).
023800      *    THIS TABLE, NOT MEAL-ACCUM-TABLE, IS WHAT THE PRINT
023900      *    PARAGRAPHS ACTUALLY READ FROM.
024000       01  DAY-TOTAL-TABLE.
024100           05  DT-COUNT                    PIC S9(6) USAGE COMP
024200                                            VALUE ZERO.
024300           05  DT-ENTRY OCCURS 3000 TIMES
024400                        INDEXED BY DT-IDX.
024500               10  DT-USER-ID              PIC 9(6).
024600               10  DT-DATE                 PIC 9(8).
024700               10  DT-MEAL-COUNT           PIC 9(3).
024800               10  DT-TOTAL-CALORIES       PIC 9(6).
024900               10  FILLER                  PIC X(4).
025000
025100      *    ONE LINE'S CALORIES (DISH CALORIES PER SERVING TIMES
025200      *    SERVINGS), COMPUTED IN 150-FOLD-IN-LINE AND ADDED STRAIGHT
025300      *    INTO THE OWNING MEAL'S MA-RAW-CALORIES.
025400       01  WORK-LINE-CALORIES              PIC S9(5)V99 USAGE COMP-3.
025500
025600      *    CALENDAR WORK AREA FOR THE PERIOD-MODE DAY-BY-DAY WALK
025700      *    (RULE R3) - THE SAME FIELD VIEWED AS AN 8-DIGIT NUMBER AND
025800      *    AS SEPARATE YEAR/MONTH/DAY PIECES.
025900       01  WK-CC-DATE                      PIC 9(8).
026000       01  WK-CC-DATE-RED REDEFINES WK-CC-DATE.
026100           05  WK-CC-YEAR                  PIC 9(4).
026200           05  WK-CC-MONTH                 PIC 9(2).
026300           05  WK-CC-DAY                   PIC 9(2).
026400
026500      *    DAYS-PER-MONTH LOOKUP FOR 390-DECREMENT-DATE, JANUARY
026600      *    THROUGH DECEMBER.  FEBRUARY'S ENTRY OF 28 IS WIDENED TO 29
026700      *    ON THE FLY BY 395-CHECK-LEAP-YEAR WHEN NEEDED.
026800       01  WK-DAYS-IN-MONTH-TABLE.
026900           05  FILLER                      PIC 9(2) VALUE 31.
027000           05  FILLER                      PIC 9(2) VALUE 28.
027100           05  FILLER                      PIC 9(2) VALUE 31.
027200           05  FILLER                      PIC 9(2) VALUE 30.
027300           05  FILLER                      PIC 9(2) VALUE 31.
027400           05  FILLER                      PIC 9(2) VALUE 30.
027500           05  FILLER                      PIC 9(2) VALUE 31.
027600           05  FILLER                      PIC 9(2) VALUE 31.
027700           05  FILLER                      PIC 9(2) VALUE 30.
027800           05  FILLER                      PIC 9(2) VALUE 31.
027900           05  FILLER                      PIC 9(2) VALUE 30.
028000           05  FILLER                      PIC 9(2) VALUE 31.
028100       01  WK-DIM-RED REDEFINES WK-DAYS-IN-MONTH-TABLE.
028200           05  WK-DIM-ENTRY                PIC 9(2) OCCURS 12 TIMES.
028300
028400      *    SCRATCH FOR THE GREGORIAN LEAP-YEAR TEST IN 395-CHECK-
028500      *    LEAP-YEAR - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.
028600       01  WK-LEAP-WORK.
028700           05  WK-LEAP-QUOT                PIC S9(6) USAGE COMP.
028800           05  WK-LEAP-REM-4                PIC S9(4) USAGE COMP.
028900           05  WK-LEAP-REM-100               PIC S9(4) USAGE COMP.
029000           05  WK-LEAP-REM-400               PIC S9(4) USAGE COMP.
029100           05  FILLER                       PIC X(4).
029200
029300      *    CONTROL-BREAK AND TOTALING FIELDS USED WHILE PRINTING.  THE
029400      *    PER-USER TOTALS ARE RESET AT THE TOP OF EACH USER'S SECTION
029500      *    IN 320-PRINT-USER-SECTION; THE GRAND TOTALS ARE RESET ONCE
029600      *    AT THE TOP OF THE WHOLE REPORT IN 300-PRODUCE-REPORT.
029700       01  REPORT-WORK.
029800           05  WK-USER-TOTAL-CALORIES       PIC 9(7).
029900           05  WK-USER-EXCEEDED-DAYS        PIC 9(3).
030000           05  WK-GRAND-TOTAL-CALORIES      PIC 9(9).
030100           05  WK-GRAND-EXCEEDED-DAYS       PIC 9(5).
030200           05  WK-PRINT-DATE-EDIT           PIC X(10).
030300           05  WK-DET-MEALS                 PIC 9(3).
030400           05  WK-DET-TOTAL-CAL              PIC 9(6).
030500           05  FILLER                       PIC X(4).
030600
030700      *    SUBSCRIPT INTO US-TBL-ENTRY FOR THE USER SECTION CURRENTLY
030800      *    BEING PRINTED - SET ONCE IN 320-PRINT-USER-SECTION AND READ
030900      *    BY EVERY PRINT PARAGRAPH BELOW IT, SO IT IS PULLED OUT TO ITS
031000      *    OWN 77-LEVEL RATHER THAN LEFT BURIED IN REPORT-WORK (W-0277).
031100       77  WK-THIS-USER-IDX                PIC S9(4) USAGE COMP.
031200
031300      *-----------------------------------------------------------------
031400      * PROCEDURE DIVISION.
031500      *-----------------------------------------------------------------
031600       PROCEDURE DIVISION.
031700
031800      *    FOUR-STEP DRIVER - LOAD AND FOLD, BUILD THE DAY TOTALS,
031900      *    PRINT THE REPORT, CLOSE UP.  UNLIKE COBCAL10/20/30 THERE IS
032000      *    NO TRANSACTION LOOP HERE; EACH STEP RUNS EXACTLY ONCE.
032100       100-MAIN-LINE.
032200           PERFORM 110-INITIALIZE        THRU 110-EXIT.
032300           PERFORM 200-BUILD-DAY-TOTALS  THRU 200-EXIT.
032400           PERFORM 300-PRODUCE-REPORT    THRU 300-EXIT.
032500           PERFORM 900-TERMINATE         THRU 900-EXIT.
032600           STOP RUN.
032700
032800      *-----------------------------------------------------------------
032900      * 110-INITIALIZE - READ THE CONTROL CARD, LOAD THE USER AND DISH
033000      * MASTERS, LOAD THE MEAL HEADERS, THEN FOLD THE MEAL-DISH LINES
033100      * INTO EACH MEAL'S CALORIE TOTAL.
033200      *-----------------------------------------------------------------
033300       110-INITIALIZE.
033400      *    RPTPARM IS EXACTLY ONE RECORD - NO LOOP, NO FILE-STATUS TEST
033500      *    AFTER THE READ.  AN EMPTY OR MISSING RPTPARM IS AN OPERATOR
033600      *    ERROR THIS PROGRAM DOES NOT TRY TO DETECT.
033700           OPEN INPUT RPTPARM-FILE.
033800           READ RPTPARM-FILE.
033900           MOVE RP-MODE      TO WK-MODE.
034000           MOVE RP-USER-SEL  TO WK-USER-SEL.
034100           MOVE RP-DATE-FROM TO WK-DATE-FROM.
034200           MOVE RP-DATE-TO   TO WK-DATE-TO.
034300           CLOSE RPTPARM-FILE.
034400
034500      *    LOAD THE USER AND DISH MASTERS IN FULL - THIS PROGRAM NEEDS
034600      *    EVERY USER (NOT JUST THE SELECTED ONE) SO IT CAN WALK
034700      *    US-TBL-ENTRY IN 300-PRODUCE-REPORT, AND EVERY DISH SO
034800      *    150-FOLD-IN-LINE CAN PRICE ANY MEAL LINE IT MEETS.
034900           OPEN INPUT USERS-FILE.
035000           PERFORM 120-LOAD-USERS THRU 120-EXIT
035100                   UNTIL FS-USERS-EOF.
035200           CLOSE USERS-FILE.
035300
035400           OPEN INPUT DISHES-FILE.
035500           PERFORM 130-LOAD-DISHES THRU 130-EXIT
035600                   UNTIL FS-DISHES-EOF.
035700           CLOSE DISHES-FILE.
035800
035900      *    MEAL HEADERS GO INTO MEAL-ACCUM-TABLE WITH THEIR RAW
036000      *    CALORIES PRIMED TO ZERO - THE LINES THAT FOLD CALORIES IN
036100      *    ARE NOT READ UNTIL THE NEXT STEP.
036200           OPEN INPUT MEALS-FILE.
036300           PERFORM 140-LOAD-MEALS THRU 140-EXIT
036400                   UNTIL FS-MEALS-EOF.
036500           CLOSE MEALS-FILE.
036600
036700      *    MEALDISH USES ITS OWN STANDALONE EOF-SWITCH RATHER THAN A
036800      *    FILE-STATUS 88-LEVEL BECAUSE 150-FOLD-IN-LINE ALSO NEEDS TO
036900      *    GO TO 150-EXIT EARLY WHEN A LINE'S DISH OR MEAL IS NOT
037000      *    FOUND, AND A SINGLE EXIT-FLAG-DRIVEN PERFORM READS MORE
037100      *    PLAINLY THAN TWO DIFFERENT LOOP-END TESTS.
037200           MOVE SPACE TO EOF-SWITCH.
037300           OPEN INPUT MEALDISH-FILE.
037400           PERFORM 150-FOLD-IN-LINE THRU 150-EXIT
037500                   UNTIL END-OF-FILE.
037600           CLOSE MEALDISH-FILE.
037700
037800      *    NOW THAT EVERY LINE HAS BEEN FOLDED IN, ROUND EACH MEAL'S
037900      *    RAW CALORIES ONCE - RULE M1.  DOING THIS HERE RATHER THAN
038000      *    INCREMENTALLY AVOIDS COMPOUNDING ROUNDING ERROR ACROSS A
038100      *    MEAL'S LINES.
038200           PERFORM 115-ROUND-ONE-MEAL THRU 115-EXIT
038300                     VARYING MA-IDX FROM 1 BY 1
038400                     UNTIL MA-IDX > MA-COUNT.
038500
038600           OPEN OUTPUT DAILYRPT-FILE.
038700
038800       110-EXIT.
038900           EXIT.
039000
039100      *-----------------------------------------------------------------
039200      * 115-ROUND-ONE-MEAL - ROUND ONE MEAL'S ACCUMULATED RAW CALORIES
039300      * INTO THE REPORTABLE CALORIE FIELD (RULE M1).
039400      *-----------------------------------------------------------------
039500       115-ROUND-ONE-MEAL.
039600           COMPUTE MA-CALORIES (MA-IDX) ROUNDED =
039700                   MA-RAW-CALORIES (MA-IDX).
039800
039900       115-EXIT.
040000           EXIT.
040100
040200      *    LOAD ONE USER INTO US-TBL-ENTRY - NAME AND TARGET ARE
040300      *    CARRIED HERE (UNLIKE COBCAL30'S COPY OF THE SAME TABLE)
040400      *    SINCE THE REPORT PRINTS BOTH.
040500       120-LOAD-USERS.
040600           ADD 1 TO US-TBL-COUNT.
040700           SET US-TBL-IDX TO US-TBL-COUNT.
040800           MOVE USM-ID     TO US-TBL-ID (US-TBL-IDX).
040900           MOVE USM-NAME   TO US-TBL-NAME (US-TBL-IDX).
041000           MOVE USM-TARGET TO US-TBL-TARGET (US-TBL-IDX).
041100           READ USERS-FILE.
041200
041300       120-EXIT.
041400           EXIT.
041500
041600      *    LOAD ONE DISH INTO DI-TBL-ENTRY - ONLY ID AND CALORIES ARE
041700      *    KEPT, SINCE THAT IS ALL 150-FOLD-IN-LINE NEEDS.
041800       130-LOAD-DISHES.
041900           ADD 1 TO DI-TBL-COUNT.
042000           SET DI-TBL-IDX TO DI-TBL-COUNT.
042100           MOVE DIM-ID       TO DI-TBL-ID (DI-TBL-IDX).
042200           MOVE DIM-CALORIES TO DI-TBL-CALORIES (DI-TBL-IDX).
042300           READ DISHES-FILE.
042400
042500       130-EXIT.
042600           EXIT.
042700
042800      *    LOAD ONE MEAL HEADER - MA-RAW-CALORIES STARTS AT ZERO AND IS
042900      *    BUILT UP BY 150-FOLD-IN-LINE ONCE ALL HEADERS ARE IN.
043000       140-LOAD-MEALS.
043100           ADD 1 TO MA-COUNT.
043200           SET MA-IDX TO MA-COUNT.
043300           MOVE MEH-ID       TO MA-MEAL-ID (MA-IDX).
043400           MOVE MEH-USER-ID  TO MA-USER-ID (MA-IDX).
043500           MOVE MEH-DATE     TO MA-DATE (MA-IDX).
043600           MOVE ZERO         TO MA-RAW-CALORIES (MA-IDX).
043700           READ MEALS-FILE.
043800
043900       140-EXIT.
044000           EXIT.
044100
044200      *-----------------------------------------------------------------
044300      * 150-FOLD-IN-LINE - RULE M1, LINE CALORIES = DISH CALORIES PER
044400      * SERVING TIMES SERVINGS, FOLDED INTO ITS MEAL'S RAW TOTAL.
044500      *-----------------------------------------------------------------
044600       150-FOLD-IN-LINE.
044700           READ MEALDISH-FILE
044800               AT END
044900                   MOVE "Y" TO EOF-SWITCH
045000                   GO TO 150-EXIT
045100           END-READ.
045200
045300      *    A DISH THAT HAS SINCE BEEN DELETED FROM THE DISH MASTER
045400      *    LEAVES THIS LINE UNPRICED RATHER THAN ABORTING THE RUN -
045500      *    COBCAL30 ALREADY VALIDATED THE DISH ID WHEN THE MEAL WAS
045600      *    CAPTURED, SO THIS SHOULD NOT HAPPEN IN PRACTICE.
045700           SET DI-TBL-IDX TO 1.
045800           SEARCH DI-TBL-ENTRY
045900               AT END
046000                   GO TO 150-EXIT
046100               WHEN DI-TBL-ID (DI-TBL-IDX) = MEL-DISH-ID
046200                   NEXT SENTENCE
046300           END-SEARCH.
046400
046500           COMPUTE WORK-LINE-CALORIES ROUNDED =
046600                   DI-TBL-CALORIES (DI-TBL-IDX) * MEL-SERVINGS.
046700
046800      *    SAME "SHOULD NOT HAPPEN" REASONING APPLIES TO A MISSING MEAL
046900      *    HEADER - IF NONE IS FOUND THE LINE'S CALORIES ARE SIMPLY
047000      *    DROPPED RATHER THAN ADDED ANYWHERE.
047100           SET MA-IDX TO 1.
047200           SEARCH MA-ENTRY
047300               AT END
047400                   NEXT SENTENCE
047500               WHEN MA-MEAL-ID (MA-IDX) = MEL-MEAL-ID
047600                   ADD WORK-LINE-CALORIES
047700                     TO MA-RAW-CALORIES (MA-IDX)
047800           END-SEARCH.
047900
048000       150-EXIT.
048100           EXIT.
048200
048300      *-----------------------------------------------------------------
048400      * 200-BUILD-DAY-TOTALS - RULE R1, CONTROL BREAK OVER THE MEAL
048500      * ACCUMULATION TABLE (ALREADY IN USER-THEN-DATE ORDER) INTO ONE
048600      * ENTRY PER (USER, DATE).
048700      *-----------------------------------------------------------------
048800       200-BUILD-DAY-TOTALS.
048900           PERFORM 210-BREAK-ONE-MEAL THRU 210-EXIT
049000                     VARYING MA-IDX FROM 1 BY 1
049100                     UNTIL MA-IDX > MA-COUNT.
049200
049300       200-EXIT.
049400           EXIT.
049500
049600      *-----------------------------------------------------------------
049700      * 210-BREAK-ONE-MEAL - FOLD ONE MEAL-ACCUM-TABLE ENTRY INTO THE
049800      * CURRENT OR A NEW DAY-TOTAL-TABLE ENTRY (RULE R1).
049900      *-----------------------------------------------------------------
050000       210-BREAK-ONE-MEAL.
050100      *    THE BREAK TEST ONLY EVER LOOKS AT THE LAST DAY-TOTAL-TABLE
050200      *    ENTRY, NOT THE WHOLE TABLE, BECAUSE MEAL-ACCUM-TABLE IS
050300      *    ALREADY GROUPED BY USER THEN DATE - A MATCHING EARLIER DAY
050400      *    CANNOT REAPPEAR LATER IN THE TABLE.
050500           IF DT-COUNT > 0
050600              AND DT-USER-ID (DT-COUNT) = MA-USER-ID (MA-IDX)
050700              AND DT-DATE (DT-COUNT)    = MA-DATE (MA-IDX)
050800               ADD 1 TO DT-MEAL-COUNT (DT-COUNT)
050900               ADD MA-CALORIES (MA-IDX)
051000                 TO DT-TOTAL-CALORIES (DT-COUNT)
051100           ELSE
051200               ADD 1 TO DT-COUNT
051300               MOVE MA-USER-ID (MA-IDX)  TO DT-USER-ID (DT-COUNT)
051400               MOVE MA-DATE (MA-IDX)     TO DT-DATE (DT-COUNT)
051500               MOVE 1                    TO DT-MEAL-COUNT (DT-COUNT)
051600               MOVE MA-CALORIES (MA-IDX)
051700                 TO DT-TOTAL-CALORIES (DT-COUNT)
051800           END-IF.
051900
052000       210-EXIT.
052100           EXIT.
052200
052300      *-----------------------------------------------------------------
052400      * 300-PRODUCE-REPORT - DRIVE THE REPORT FOR THE SELECTED USER
052500      * OR, WHEN WK-USER-SEL IS ZERO, FOR EVERY USER ON THE MASTER.
052600      *-----------------------------------------------------------------
052700       300-PRODUCE-REPORT.
052800           MOVE SPACES  TO CAL-DAILY-REPORT-LINE.
052900           MOVE CAL-RPT-TITLE-LINE TO CAL-DAILY-REPORT-LINE.
053000           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
053100
053200           MOVE ZERO TO WK-GRAND-TOTAL-CALORIES.
053300           MOVE ZERO TO WK-GRAND-EXCEEDED-DAYS.
053400
053500      *    US-TBL-ENTRY WAS LOADED IN MASTER-FILE ORDER, NOT NAME OR
053600      *    ID ORDER - THE REPORT THEREFORE LISTS USERS IN WHATEVER
053700      *    ORDER THEY APPEAR ON THE USERS MASTER.
053800           PERFORM 310-PRODUCE-ONE-USER THRU 310-EXIT
053900                     VARYING US-TBL-IDX FROM 1 BY 1
054000                     UNTIL US-TBL-IDX > US-TBL-COUNT.
054100
054200           PERFORM 380-PRINT-GRAND-TOTAL THRU 380-EXIT.
054300
054400       300-EXIT.
054500           EXIT.
054600
054700      *-----------------------------------------------------------------
054800      * 310-PRODUCE-ONE-USER - PRINT ONE USER'S SECTION WHEN SELECTED.
054900      *-----------------------------------------------------------------
055000       310-PRODUCE-ONE-USER.
055100      *    RULE R5 - A ZERO WK-USER-SEL MEANS REPORT ON EVERYONE;
055200      *    OTHERWISE ONLY THE ONE MATCHING USER IS PRINTED.
055300           IF WK-USER-SEL = ZERO
055400              OR WK-USER-SEL = US-TBL-ID (US-TBL-IDX)
055500               PERFORM 320-PRINT-USER-SECTION THRU 320-EXIT
055600           END-IF.
055700
055800       310-EXIT.
055900           EXIT.
056000
056100      *-----------------------------------------------------------------
056200      * 320-PRINT-USER-SECTION - ONE USER'S HEADING, DETAIL LINES (BY
056300      * MODE) AND USER TOTAL LINE.
056400      *-----------------------------------------------------------------
056500       320-PRINT-USER-SECTION.
056600      *    EACH USER STARTS A NEW PAGE - THE SHOP'S CONVENTION FOR
056700      *    MULTI-USER LISTINGS, CARRIED OVER FROM THE HR REPORTS.
056800           MOVE SPACES TO CAL-DAILY-REPORT-LINE.
056900           MOVE CAL-RPT-PAGE-BREAK-RED TO CAL-DAILY-REPORT-LINE.
057000           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
057100
057200           MOVE SPACES                      TO CAL-RPT-USER-HDG-LINE.
057300           MOVE US-TBL-ID (US-TBL-IDX)       TO RPT-USER-ID-OUT.
057400           MOVE US-TBL-NAME (US-TBL-IDX)     TO RPT-USER-NAME-OUT.
057500           MOVE CAL-RPT-USER-HDG-LINE        TO CAL-DAILY-REPORT-LINE.
057600           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
057700
057800           MOVE SPACES TO CAL-DAILY-REPORT-LINE.
057900           MOVE CAL-RPT-COL-HDG-LINE TO CAL-DAILY-REPORT-LINE.
058000           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
058100
058200           MOVE ZERO TO WK-USER-TOTAL-CALORIES.
058300           MOVE ZERO TO WK-USER-EXCEEDED-DAYS.
058400      *    SET THE 77-LEVEL CURRENT-USER POINTER ONCE HERE - EVERY
058500      *    PRINT PARAGRAPH BELOW THIS ONE READS WK-THIS-USER-IDX
058600      *    RATHER THAN RECEIVING THE INDEX AS AN ARGUMENT.
058700           MOVE US-TBL-IDX TO WK-THIS-USER-IDX.
058800
058900      *    THE REPORT MODE SELECTS WHICH OF THE THREE DETAIL-LINE
059000      *    WALKS RUNS FOR THIS USER - RULES R2 THROUGH R4.
059100           EVALUATE WK-MODE
059200               WHEN 1
059300                    PERFORM 330-PRINT-SINGLE-DAY THRU 330-EXIT
059400               WHEN 2
059500                    PERFORM 340-PRINT-PERIOD     THRU 340-EXIT
059600               WHEN 3
059700                    PERFORM 350-PRINT-ALL-TRACKED THRU 350-EXIT
059800           END-EVALUATE.
059900
060000           MOVE SPACES TO CAL-RPT-USER-TOTAL-LINE.
060100           MOVE WK-USER-TOTAL-CALORIES  TO RPT-UTOT-CALORIES.
060200           MOVE WK-USER-EXCEEDED-DAYS   TO RPT-UTOT-EXCEEDED-DAYS.
060300           MOVE CAL-RPT-USER-TOTAL-LINE TO CAL-DAILY-REPORT-LINE.
060400           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
060500
060600           ADD WK-USER-TOTAL-CALORIES TO WK-GRAND-TOTAL-CALORIES.
060700           ADD WK-USER-EXCEEDED-DAYS  TO WK-GRAND-EXCEEDED-DAYS.
060800
060900       320-EXIT.
061000           EXIT.
061100
061200      *-----------------------------------------------------------------
061300      * 330-PRINT-SINGLE-DAY - MODE 1, ONE LINE FOR THE REQUESTED DATE.
061400      *-----------------------------------------------------------------
061500       330-PRINT-SINGLE-DAY.
061600      *    MODE 1 USES ONLY WK-DATE-FROM - WK-DATE-TO IS IGNORED, SINCE
061700      *    A SINGLE-DAY REQUEST NEEDS JUST ONE DATE.
061800           MOVE WK-DATE-FROM TO WK-CC-DATE.
061900           PERFORM 360-FIND-DAY-ENTRY THRU 360-EXIT.
062000           PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.
062100
062200       330-EXIT.
062300           EXIT.
062400
062500      *-----------------------------------------------------------------
062600      * 340-PRINT-PERIOD - MODE 2, RULE R3, EVERY DATE FROM WK-DATE-TO
062700      * DOWN TO WK-DATE-FROM, DESCENDING, GAPS FILLED WITH ZEROS.
062800      *-----------------------------------------------------------------
062900       340-PRINT-PERIOD.
063000      *    WALKING BACKWARDS FROM THE LATEST DATE IS THE SHOP'S USUAL
063100      *    CONVENTION FOR "MOST RECENT FIRST" LISTINGS.
063200           MOVE WK-DATE-TO TO WK-CC-DATE.
063300
063400           PERFORM 345-PRINT-ONE-PERIOD-DAY THRU 345-EXIT
063500                     UNTIL WK-CC-DATE < WK-DATE-FROM.
063600
063700       340-EXIT.
063800           EXIT.
063900
064000      *-----------------------------------------------------------------
064100      * 345-PRINT-ONE-PERIOD-DAY - ONE DESCENDING DATE OF RULE R3'S
064200      * DAY-BY-DAY WALK, GAPS FILLED WITH ZEROS BY 360-FIND-DAY-ENTRY.
064300      *-----------------------------------------------------------------
064400       345-PRINT-ONE-PERIOD-DAY.
064500      *    A DATE WITH NO MEALS AT ALL STILL PRINTS - AS A ZERO LINE -
064600      *    SO A PERIOD REPORT NEVER SILENTLY SKIPS A DAY.
064700           PERFORM 360-FIND-DAY-ENTRY   THRU 360-EXIT.
064800           PERFORM 370-PRINT-DETAIL-LINE THRU 370-EXIT.
064900           PERFORM 390-DECREMENT-DATE   THRU 390-EXIT.
065000
065100       345-EXIT.
065200           EXIT.
065300
065400      *-----------------------------------------------------------------
065500      * 350-PRINT-ALL-TRACKED - MODE 3, RULE R4, EVERY DAY-TOTAL-TABLE
065600      * ENTRY FOR THIS USER, WALKED BACKWARDS FOR DESCENDING DATE
065700      * ORDER (THE TABLE WAS BUILT IN ASCENDING ORDER).
065800      *-----------------------------------------------------------------
065900       350-PRINT-ALL-TRACKED.
066000      *    UNLIKE MODE 2, MODE 3 NEVER PRINTS A ZERO DAY - ONLY DAYS
066100      *    THAT ACTUALLY HAVE A MEAL-ACCUM-TABLE ENTRY APPEAR AT ALL.
066200           PERFORM 355-PRINT-ONE-TRACKED-DAY THRU 355-EXIT
066300                     VARYING DT-IDX FROM DT-COUNT BY -1
066400                     UNTIL DT-IDX < 1.
066500
066600       350-EXIT.
066700           EXIT.
066800
066900      *-----------------------------------------------------------------
067000      * 355-PRINT-ONE-TRACKED-DAY - RULE R4, PRINT ONE DAY-TOTAL-TABLE
067100      * ENTRY WHEN IT BELONGS TO THE CURRENT USER.
067200      *-----------------------------------------------------------------
067300       355-PRINT-ONE-TRACKED-DAY.
067400      *    DAY-TOTAL-TABLE HOLDS EVERY USER'S DAYS TOGETHER, NOT JUST
067500      *    THIS ONE'S - THE FILTER BELOW IS WHAT LIMITS THE WALK TO
067600      *    WK-THIS-USER-IDX'S OWN ENTRIES.
067700           IF DT-USER-ID (DT-IDX) = US-TBL-ID (WK-THIS-USER-IDX)
067800               MOVE DT-DATE (DT-IDX)           TO WK-CC-DATE
067900               MOVE DT-MEAL-COUNT (DT-IDX)      TO WK-DET-MEALS
068000               MOVE DT-TOTAL-CALORIES (DT-IDX)  TO WK-DET-TOTAL-CAL
068100               PERFORM 375-FORMAT-AND-WRITE THRU 375-EXIT
068200           END-IF.
068300
068400       355-EXIT.
068500           EXIT.
068600
068700      *-----------------------------------------------------------------
068800      * 360-FIND-DAY-ENTRY - LOOK UP THE DAY-TOTAL-TABLE ENTRY FOR THE
068900      * CURRENT USER AND WK-CC-DATE, DEFAULTING TO ZERO IF ABSENT.
069000      *-----------------------------------------------------------------
069100       360-FIND-DAY-ENTRY.
069200           MOVE ZERO TO WK-DET-MEALS.
069300           MOVE ZERO TO WK-DET-TOTAL-CAL.
069400
069500      *    A DATE WITH NO DAY-TOTAL-TABLE ENTRY MEANS THE USER ATE
069600      *    NOTHING THAT DAY - THE DEFAULTS ABOVE ARE LEFT STANDING AND
069700      *    THE SEARCH SIMPLY FALLS THROUGH.
069800           SET DT-IDX TO 1.
069900           SEARCH DT-ENTRY
070000               AT END
070100                   NEXT SENTENCE
070200               WHEN DT-USER-ID (DT-IDX) = US-TBL-ID (WK-THIS-USER-IDX)
070300                AND DT-DATE (DT-IDX)    = WK-CC-DATE
070400                   MOVE DT-MEAL-COUNT (DT-IDX)     TO WK-DET-MEALS
070500                   MOVE DT-TOTAL-CALORIES (DT-IDX) TO WK-DET-TOTAL-CAL
070600           END-SEARCH.
070700
070800       360-EXIT.
070900           EXIT.
071000
071100      *    THIN WRAPPER KEPT SEPARATE FROM 330-PRINT-SINGLE-DAY SO THE
071200      *    PERIOD WALK (345) CAN SHARE THE SAME FORMAT-AND-WRITE STEP
071300      *    WITHOUT DUPLICATING IT.
071400       370-PRINT-DETAIL-LINE.
071500           PERFORM 375-FORMAT-AND-WRITE THRU 375-EXIT.
071600
071700       370-EXIT.
071800           EXIT.
071900
072000      *-----------------------------------------------------------------
072100      * 375-FORMAT-AND-WRITE - RULE R2, COMPARE TOTAL TO TARGET, EDIT
072200      * THE DATE, AND WRITE THE DETAIL LINE.  EXPECTS WK-CC-DATE AND
072300      * RPT-DET-MEALS/RPT-DET-TOTAL-CAL ALREADY SET.
072400      *-----------------------------------------------------------------
072500       375-FORMAT-AND-WRITE.
072600           MOVE SPACES TO CAL-RPT-DETAIL-LINE.
072700
072800      *    YYYY-MM-DD IS BUILT UP PIECE BY PIECE RATHER THAN WITH AN
072900      *    EDITED PICTURE, SINCE WK-CC-DATE IS A STRAIGHT 9(8), NOT A
073000      *    NUMERIC-EDITED FIELD.
073100           MOVE WK-CC-YEAR  TO WK-PRINT-DATE-EDIT (1:4).
073200           MOVE "-"         TO WK-PRINT-DATE-EDIT (5:1).
073300           MOVE WK-CC-MONTH TO WK-PRINT-DATE-EDIT (6:2).
073400           MOVE "-"         TO WK-PRINT-DATE-EDIT (8:1).
073500           MOVE WK-CC-DAY   TO WK-PRINT-DATE-EDIT (9:2).
073600           MOVE WK-PRINT-DATE-EDIT  TO RPT-DET-DATE.
073700
073800           MOVE WK-DET-MEALS     TO RPT-DET-MEALS.
073900           MOVE WK-DET-TOTAL-CAL TO RPT-DET-TOTAL-CAL.
074000           MOVE US-TBL-TARGET (WK-THIS-USER-IDX) TO RPT-DET-TARGET.
074100
074200      *    RULE R2 - THE EXCEEDED FLAG AND COUNT ARE THE WHOLE POINT OF
074300      *    THIS REPORT; EVERYTHING ELSE ON THE DETAIL LINE IS SUPPORT.
074400           IF WK-DET-TOTAL-CAL > US-TBL-TARGET (WK-THIS-USER-IDX)
074500               MOVE "Y" TO RPT-DET-EXCEEDED
074600               ADD 1 TO WK-USER-EXCEEDED-DAYS
074700           ELSE
074800               MOVE "N" TO RPT-DET-EXCEEDED
074900           END-IF.
075000
075100           ADD WK-DET-TOTAL-CAL TO WK-USER-TOTAL-CALORIES.
075200
075300           MOVE CAL-RPT-DETAIL-LINE TO CAL-DAILY-REPORT-LINE.
075400           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
075500
075600       375-EXIT.
075700           EXIT.
075800
075900      *-----------------------------------------------------------------
076000      * 380-PRINT-GRAND-TOTAL - FINAL LINE ACROSS ALL USERS PRINTED.
076100      *-----------------------------------------------------------------
076200       380-PRINT-GRAND-TOTAL.
076300           MOVE SPACES TO CAL-RPT-GRAND-TOTAL-LINE.
076400           MOVE WK-GRAND-TOTAL-CALORIES  TO RPT-GTOT-CALORIES.
076500           MOVE WK-GRAND-EXCEEDED-DAYS   TO RPT-GTOT-EXCEEDED-DAYS.
076600           MOVE CAL-RPT-GRAND-TOTAL-LINE TO CAL-DAILY-REPORT-LINE.
076700           WRITE DAILYRPT-RECORD FROM CAL-DAILY-REPORT-LINE.
076800
076900       380-EXIT.
077000           EXIT.
077100
077200      *-----------------------------------------------------------------
077300      * 390-DECREMENT-DATE - STEP WK-CC-DATE BACK ONE CALENDAR DAY.
077400      *-----------------------------------------------------------------
077500       390-DECREMENT-DATE.
077600      *    THE COMMON CASE - STILL INSIDE THE SAME MONTH - NEEDS NO
077700      *    TABLE LOOKUP AT ALL.
077800           IF WK-CC-DAY > 1
077900               SUBTRACT 1 FROM WK-CC-DAY
078000               GO TO 390-EXIT
078100           END-IF.
078200
078300      *    CROSSING A MONTH BOUNDARY - STEP THE MONTH BACK (AND THE
078400      *    YEAR TOO, IF JANUARY IS ROLLING INTO THE PRIOR DECEMBER),
078500      *    THEN PICK UP THE NEW MONTH'S LAST DAY FROM THE TABLE.
078600           IF WK-CC-MONTH > 1
078700               SUBTRACT 1 FROM WK-CC-MONTH
078800           ELSE
078900               MOVE 12 TO WK-CC-MONTH
079000               SUBTRACT 1 FROM WK-CC-YEAR
079100           END-IF.
079200
079300           MOVE WK-DIM-ENTRY (WK-CC-MONTH) TO WK-CC-DAY.
079400           IF WK-CC-MONTH = 2
079500               PERFORM 395-CHECK-LEAP-YEAR THRU 395-EXIT
079600           END-IF.
079700
079800       390-EXIT.
079900           EXIT.
080000
080100      *-----------------------------------------------------------------
080200      * 395-CHECK-LEAP-YEAR - WIDEN FEBRUARY TO 29 DAYS IN A LEAP YEAR.
080300      *-----------------------------------------------------------------
080400       395-CHECK-LEAP-YEAR.
080500      *    STANDARD GREGORIAN RULE - DIVISIBLE BY 4 AND (NOT DIVISIBLE
080600      *    BY 100 OR DIVISIBLE BY 400).  REVIEWED UNDER Y2K-0017 AND
080700      *    LEFT AS-IS, SINCE THE RULE ITSELF NEVER CHANGED AT 2000.
080800           DIVIDE WK-CC-YEAR BY 4 GIVING WK-LEAP-QUOT
080900                  REMAINDER WK-LEAP-REM-4.
081000           IF WK-LEAP-REM-4 NOT = 0
081100               GO TO 395-EXIT
081200           END-IF.
081300
081400           DIVIDE WK-CC-YEAR BY 100 GIVING WK-LEAP-QUOT
081500                  REMAINDER WK-LEAP-REM-100.
081600           IF WK-LEAP-REM-100 NOT = 0
081700               MOVE 29 TO WK-CC-DAY
081800               GO TO 395-EXIT
081900           END-IF.
082000
082100           DIVIDE WK-CC-YEAR BY 400 GIVING WK-LEAP-QUOT
082200                  REMAINDER WK-LEAP-REM-400.
082300           IF WK-LEAP-REM-400 = 0
082400               MOVE 29 TO WK-CC-DAY
082500           END-IF.
082600
082700       395-EXIT.
082800           EXIT.
082900
083000      *-----------------------------------------------------------------
083100      * 900-TERMINATE - CLOSE THE REPORT FILE.
083200      *-----------------------------------------------------------------
083300       900-TERMINATE.
083400           CLOSE DAILYRPT-FILE.
083500           DISPLAY "COBCAL40 - DAILY CALORIE REPORT COMPLETE".
083600
083700       900-EXIT.
083800           EXIT.
083900
084000      *END PROGRAM MYTELCO.
