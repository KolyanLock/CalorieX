000100      *-----------------------------------------------------------------
000200      *    COBCAL30 - MEAL CAPTURE BATCH
000300      *               READS MEAL TRANSACTIONS FROM MELTRAN - EACH MEAL
000400      *               IS ONE HEADER RECORD (MT-REC-TYPE = "H") FOLLOWED
000500      *               BY ONE OR MORE LINE RECORDS (MT-REC-TYPE = "L").
000600      *               A MEAL IS REJECTED IF ITS OWNING USER IS UNKNOWN,
000700      *               IF IT HAS NO LINES, OR IF ANY LINE NAMES AN
000800      *               UNKNOWN DISH OR A SERVINGS QUANTITY NOT GREATER
000900      *               THAN ZERO.  ACCEPTED MEALS ARE WRITTEN TO MEALS
001000      *               AND MEALDISH; REJECTED MEALS ARE LISTED ON
001100      *               MELRJCT.
001200      *-----------------------------------------------------------------
001300      *
001400      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
001500      *
001600      *-----------------------------------------------------------------
001700       IDENTIFICATION DIVISION.
001800       PROGRAM-ID.   COBCAL30.
001900       AUTHOR.       D C PEARCE.
002000       INSTALLATION. MYTELCO DATA CENTER.
002100       DATE-WRITTEN. FEBRUARY 1991.
002200       DATE-COMPILED.
002300       SECURITY.     CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
002400      *-----------------------------------------------------------------
002500      *    MAINTENANCE HISTORY
002600      *    DATE        BY    REQUEST    DESCRIPTION
002700      *    02/11/1991  DCP   W-0121     ORIGINAL PROGRAM - HEADER/LINE
002800      *                                 TRANSACTION GROUPING.
002900      *    02/11/1991  DCP   W-0122     ADDED LINE VALIDATION AGAINST
003000      *                                 THE DISH MASTER TABLE.
003100      *    09/02/1994  LMV   W-0183     MEAL NAME BLANK-OR-NORMALIZE
003200      *                                 RULE ADDED (M4).
003300      *    01/08/1999  RJH   Y2K-0017   REVIEWED - ME-DATE IS 9(8)
003400      *                                 YYYYMMDD, NO TWO-DIGIT YEAR
003500      *                                 HELD, NO CHANGE REQUIRED.
003600      *    11/30/2004  DCP   W-0277     PULLED EOF-SWITCH AND THE NEXT
003700      *                                 MEAL-ID COUNTER OUT TO 77-LEVEL
003800      *                                 ITEMS PER THE SHOP STANDARDS
003900      *                                 REVIEW - SEE ALSO COBCAL10/20/40.
004000      *    12/14/2004  DCP   W-0277     AUDIT FOLLOW-UP - EXPANDED THE
004100      *                                 NARRATIVE COMMENTS THROUGHOUT
004200      *                                 THIS PROGRAM, NO LOGIC CHANGED.
004300      *-----------------------------------------------------------------
004400      *    LAYOUT NOTE: THIS PROGRAM IS NOT A SIMPLE ONE-TRANSACTION-
004500      *    PER-OUTPUT-RECORD BATCH LIKE COBCAL10/20.  MELTRAN CARRIES
004600      *    A HEADER RECORD FOLLOWED BY ITS LINE RECORDS WITH NO COUNT
004700      *    OR TRAILER, SO THIS PROGRAM BUFFERS ONE MEAL AT A TIME IN
004800      *    WORKING-STORAGE (MD-LINE-TABLE, COPY CALMELL) UNTIL THE
004900      *    NEXT HEADER OR END OF FILE TELLS IT THE MEAL IS COMPLETE.
005000      *-----------------------------------------------------------------
005100       ENVIRONMENT DIVISION.
005200      *    NO PRINTER, NO TERMINAL, NO DATABASE - FLAT FILES ONLY.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-370.
005500       OBJECT-COMPUTER. IBM-370.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800      *    CARRIED AS SHOP BOILERPLATE - THIS PROGRAM OWNS NO PRINT FILE
005900      *    AND NEVER REFERENCES C01 BELOW.
006000
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300      *    MELTRAN IS THE DAY'S BATCH OF MEAL TRANSACTIONS, HEADER
006400      *    RECORDS INTERLEAVED WITH THEIR LINE RECORDS.
006500           SELECT MELTRAN-FILE  ASSIGN TO MELTRAN
006600                  ORGANIZATION  IS LINE SEQUENTIAL
006700                  FILE STATUS   IS FS-MELTRAN.
006800      *    USERS AND DISHES ARE READ-ONLY REFERENCE MASTERS - ONLY THE
006900      *    ID COLUMN OF EACH IS NEEDED TO VALIDATE RULES M3 (OWNER
007000      *    EXISTS) AND M3 (DISH EXISTS), SO FILLER SOAKS UP THE REST.
007100           SELECT USERS-FILE    ASSIGN TO USERS
007200                  ORGANIZATION  IS LINE SEQUENTIAL
007300                  FILE STATUS   IS FS-USERS.
007400           SELECT DISHES-FILE   ASSIGN TO DISHES
007500                  ORGANIZATION  IS LINE SEQUENTIAL
007600                  FILE STATUS   IS FS-DISHES.
007700      *    MEALS AND MEALDISH ARE BOTH OUTPUT-ONLY, OPENED EXTEND FOR
007800      *    THE ENTIRE RUN - NEITHER IS EVER READ BY THIS PROGRAM.
007900           SELECT MEALS-FILE    ASSIGN TO MEALS
008000                  ORGANIZATION  IS LINE SEQUENTIAL
008100                  FILE STATUS   IS FS-MEALS.
008200           SELECT MEALDISH-FILE ASSIGN TO MEALDISH
008300                  ORGANIZATION  IS LINE SEQUENTIAL
008400                  FILE STATUS   IS FS-MEALDISH.
008500      *    MELRJCT LISTS EVERY REJECTED MEAL, ONE LINE PER MEAL
008600      *    REGARDLESS OF HOW MANY LINE RECORDS IT CARRIED.
008700           SELECT MELRJCT-FILE  ASSIGN TO MELRJCT
008800                  ORGANIZATION  IS LINE SEQUENTIAL
008900                  FILE STATUS   IS FS-MELRJCT.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300
009400      *    ONE MELTRAN RECORD, READ THROUGH WHICHEVER OF THE THREE
009500      *    REDEFINES FITS MT-REC-TYPE.  ALL THREE SHARE THE SAME
009600      *    50-BYTE RECORD WIDTH.
009700       FD  MELTRAN-FILE.
009800       01  MELTRAN-RECORD.
009900           05  MT-REC-TYPE                 PIC X(1).
010000               88  MT-IS-HEADER                 VALUE "H".
010100               88  MT-IS-LINE                   VALUE "L".
010200           05  FILLER                      PIC X(49).
010300
010400      *    HEADER VIEW - ONE MEAL'S OWNER, NAME AND DATE.
010500       01  MELTRAN-HDR REDEFINES MELTRAN-RECORD.
010600           05  FILLER                      PIC X(1).
010700      *        FOREIGN KEY INTO US-TBL-ENTRY - RULE M3.
010800           05  MH-USER-ID                  PIC 9(6).
010900      *        OPTIONAL - RULE M4 ALLOWS A BLANK MEAL NAME THROUGH
011000      *        UNCHANGED, OTHERWISE NORMALIZES IT.
011100           05  MH-NAME                     PIC X(30).
011200      *        YYYYMMDD - THE CALENDAR DATE THIS MEAL WAS EATEN.
011300           05  MH-DATE                     PIC 9(8).
011400           05  FILLER                      PIC X(5).
011500
011600      *    LINE VIEW - ONE DISH AND ITS SERVINGS WITHIN THE MEAL
011700      *    CURRENTLY BEING BUFFERED.
011800       01  MELTRAN-LINE REDEFINES MELTRAN-RECORD.
011900           05  FILLER                      PIC X(1).
012000      *        FOREIGN KEY INTO DI-TBL-ENTRY - RULE M3.
012100           05  ML-DISH-ID                  PIC 9(6).
012200      *        MUST BE GREATER THAN ZERO - RULE M3.
012300           05  ML-SERVINGS                 PIC 9(3)V9(2).
012400           05  FILLER                      PIC X(38).
012500
012600       FD  USERS-FILE.
012700       01  USM-RECORD.
012800           05  USM-ID                      PIC 9(6).
012900           05  FILLER                      PIC X(103).
013000
013100       FD  DISHES-FILE.
013200       01  DIM-RECORD.
013300           05  DIM-ID                      PIC 9(6).
013400           05  FILLER                      PIC X(113).
013500
013600      *    ONE MEAL HEADER, WRITTEN ONLY WHEN THE MEAL IS ACCEPTED.
013700       FD  MEALS-FILE.
013800       01  MEH-RECORD.
013900      *        SYSTEM-ASSIGNED - SEE WK-NEXT-MEAL-ID BELOW.
014000           05  MEH-ID                      PIC 9(8).
014100           05  MEH-USER-ID                 PIC 9(6).
014200           05  MEH-NAME                    PIC X(30).
014300           05  MEH-DATE                    PIC 9(8).
014400           05  FILLER                      PIC X(28).
014500
014600      *    ONE MEAL LINE - ONE PER DISH IN THE MEAL, WRITTEN BY
014700      *    486-WRITE-ONE-LINE ONCE THE HEADER ITSELF HAS BEEN WRITTEN.
014800       FD  MEALDISH-FILE.
014900       01  MEL-RECORD.
015000           05  MEL-MEAL-ID                 PIC 9(8).
015100           05  MEL-DISH-ID                 PIC 9(6).
015200           05  MEL-SERVINGS                PIC 9(3)V9(2).
015300           05  FILLER                      PIC X(11).
015400
015500      *    ONE LINE PER REJECTED MEAL - THE INDIVIDUAL LINE RECORDS OF
015600      *    A REJECTED MEAL ARE DISCARDED, NOT LISTED INDIVIDUALLY.
015700       FD  MELRJCT-FILE.
015800       01  MELRJCT-RECORD.
015900           05  RJ-USER-ID                  PIC 9(6).
016000           05  RJ-NAME                     PIC X(30).
016100           05  RJ-REASON                   PIC X(30).
016200           05  FILLER                      PIC X(4).
016300
016400       WORKING-STORAGE SECTION.
016500
016600      *    IN-MEMORY REFERENCE TABLES, PLUS THE CURRENT-MEAL HEADER
016700      *    (CALMELH) AND LINE BUFFER (CALMELL) THAT MAKE THE HEADER/
016800      *    LINE GROUPING POSSIBLE WITHOUT RE-READING MELTRAN.
016900           COPY CALUSR.
017000           COPY CALDSH.
017100           COPY CALMELH.
017200           COPY CALMELL.
017300
017400      *    ERROR-SWITCH IS THE TRANSACTION-LEVEL SWITCH (ONE RECORD);
017500      *    MEAL-ERROR-SWITCH IS THE MEAL-LEVEL SWITCH (ACCUMULATES
017600      *    ACROSS THE HEADER AND ALL ITS LINES) TESTED BY 480-
017700      *    FINALIZE-MEAL.  MEAL-PENDING-SWITCH TRACKS WHETHER A MEAL
017800      *    IS CURRENTLY BEING BUFFERED AT ALL.
017900       01  SWITCHES.
018000           03  ERROR-SWITCH                PIC X VALUE SPACE.
018100               88  ERRORS                      VALUE "Y".
018200           03  MEAL-PENDING-SWITCH         PIC X VALUE SPACE.
018300               88  MEAL-PENDING                 VALUE "Y".
018400           03  MEAL-ERROR-SWITCH           PIC X VALUE SPACE.
018500               88  MEAL-HAS-ERROR               VALUE "Y".
018600           03  FILLER                      PIC X(8).
018700
018800      *    END-OF-TRANSACTIONS IS TESTED ONLY BY 100-MAIN-LINE'S DRIVING
018900      *    PERFORM - STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD
019000      *    FOR A SWITCH BELONGING TO NO LARGER GROUP (W-0277).
019100       77  EOF-SWITCH                      PIC X VALUE SPACE.
019200           88  END-OF-TRANSACTIONS              VALUE "Y".
019300
019400       01  FILE-STATUS-WORK.
019500           03  FS-MELTRAN                  PIC XX.
019600               88  FS-MELTRAN-OK                  VALUE "00".
019700               88  FS-MELTRAN-EOF                  VALUE "10".
019800           03  FS-USERS                    PIC XX.
019900               88  FS-USERS-OK                     VALUE "00".
020000               88  FS-USERS-EOF                     VALUE "10".
020100           03  FS-DISHES                   PIC XX.
020200               88  FS-DISHES-OK                    VALUE "00".
020300               88  FS-DISHES-EOF                    VALUE "10".
020400           03  FS-MEALS                    PIC XX.
020500               88  FS-MEALS-OK                      VALUE "00".
020600           03  FS-MEALDISH                 PIC XX.
020700               88  FS-MEALDISH-OK                   VALUE "00".
020800           03  FS-MELRJCT                  PIC XX.
020900               88  FS-MELRJCT-OK                    VALUE "00".
021000           03  FILLER                      PIC X(8).
021100
021200      *    MESSAGE-TABLE HOLDS THE FOUR REJECT REASONS PLUS THE ONE
021300      *    INFORMATIONAL "ACCEPTED" TEXT - "E-" REJECTS, "I-" DOES NOT.
021400      *    WORK-MSG-CODE INDEXES MSG-TABLE-RED (1-ORIGIN).
021500       01  MESSAGE-TABLE.
021600      *        RULE M3 - MH-USER-ID NOT IN US-TBL-ENTRY.
021700           03  FILLER  PIC X(30) VALUE "E-UNKNOWN USER ID           ".
021800      *        RULE M3 - NO LINE RECORDS ARRIVED BEFORE THE NEXT
021900      *        HEADER OR END OF FILE.
022000           03  FILLER  PIC X(30) VALUE "E-MEAL HAS NO LINES         ".
022100      *        RULE M3 - ML-DISH-ID NOT IN DI-TBL-ENTRY.
022200           03  FILLER  PIC X(30) VALUE "E-UNKNOWN DISH ID ON A LINE ".
022300      *        RULE M3 - ML-SERVINGS NOT GREATER THAN ZERO.
022400           03  FILLER  PIC X(30) VALUE "E-SERVINGS NOT GREATER ZERO ".
022500      *        SET BY 485-WRITE-MEAL, NEVER A REJECT REASON.
022600           03  FILLER  PIC X(30) VALUE "I-MEAL ACCEPTED AND WRITTEN ".
022700
022800       01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
022900           03  MSG OCCURS 5 TIMES.
023000               05  FILLER                  PIC X(30).
023100
023200       01  WORK-MSG-CODE                   PIC 99.
023300
023400      *    RUN TOTALS DISPLAYED BY 900-TERMINATE.  NOTE THESE COUNT
023500      *    MEALS, NOT INDIVIDUAL MELTRAN RECORDS - A MEAL WITH FIVE
023600      *    LINES STILL COUNTS AS ONE READ/ACCEPTED/REJECTED MEAL.
023700       01  WORK-COUNTERS.
023800           05  WK-MEALS-READ                PIC S9(6) USAGE COMP
023900                                             VALUE ZERO.
024000           05  WK-MEALS-ACCEPTED            PIC S9(6) USAGE COMP
024100                                             VALUE ZERO.
024200           05  WK-MEALS-REJECTED            PIC S9(6) USAGE COMP
024300                                             VALUE ZERO.
024400           05  FILLER                       PIC X(4).
024500
024600      *    HIGH-WATER-MARK SYSTEM-ASSIGNED MEAL ID.  UNLIKE COBCAL10/20
024700      *    THIS PROGRAM NEVER READS THE MEALS MASTER AT START-UP (IT IS
024800      *    EXTEND-OUTPUT-ONLY), SO THIS COUNTER ALWAYS STARTS AT ZERO
024900      *    FOR THE FIRST RUN OF A GIVEN DAY'S MEALTRAN - PULLED TO ITS
025000      *    OWN 77-LEVEL AS A KEY-GENERATOR, NOT A RUN STATISTIC (W-0277).
025100       77  WK-NEXT-MEAL-ID               PIC S9(8) USAGE COMP
025200                                             VALUE ZERO.
025300
025400      *    SCRATCH AREA FOR 425-NORMALIZE-NAME - RULE M4.
025500       01  WORK-NAME-NORMALIZE.
025600           05  WK-NAME-IN                  PIC X(30).
025700           05  WK-NAME-OUT                 PIC X(30).
025800           05  WK-NAME-PTR                 PIC S9(4) USAGE COMP.
025900           05  WK-OUT-PTR                  PIC S9(4) USAGE COMP.
026000           05  WK-LAST-WAS-SPACE           PIC X VALUE "Y".
026100           05  FILLER                      PIC X(5).
026200
026300      *-----------------------------------------------------------------
026400      * PROCEDURE DIVISION.
026500      *-----------------------------------------------------------------
026600       PROCEDURE DIVISION.
026700
026800      *    STANDARD DRIVER WITH ONE EXTRA STEP OVER COBCAL10/20 - A
026900      *    MEAL MAY STILL BE SITTING IN THE BUFFER WHEN MELTRAN RUNS
027000      *    OUT (THE FILE HAS NO TRAILER RECORD TO SIGNAL "LAST MEAL
027100      *    DONE"), SO IT MUST BE EXPLICITLY FINALIZED AFTER THE LOOP.
027200       100-MAIN-LINE.
027300           PERFORM 110-INITIALIZE       THRU 110-EXIT.
027400           PERFORM 400-PROCESS-RECORD   THRU 400-EXIT
027500                   UNTIL END-OF-TRANSACTIONS.
027600           IF MEAL-PENDING
027700               PERFORM 480-FINALIZE-MEAL THRU 480-EXIT
027800           END-IF.
027900           PERFORM 900-TERMINATE        THRU 900-EXIT.
028000           STOP RUN.
028100
028200      *-----------------------------------------------------------------
028300      * 110-INITIALIZE - LOAD THE USER AND DISH REFERENCE TABLES, OPEN
028400      * THE TRANSACTION AND OUTPUT FILES, PRIME THE FIRST READ.
028500      *-----------------------------------------------------------------
028600       110-INITIALIZE.
028700           OPEN INPUT  USERS-FILE.
028800           PERFORM 140-LOAD-USERS THRU 140-EXIT
028900                   UNTIL FS-USERS-EOF.
029000           CLOSE USERS-FILE.
029100
029200           OPEN INPUT  DISHES-FILE.
029300           PERFORM 150-LOAD-DISHES THRU 150-EXIT
029400                   UNTIL FS-DISHES-EOF.
029500           CLOSE DISHES-FILE.
029600
029700      *    MEALS AND MEALDISH ARE NEVER OPENED INPUT - THIS PROGRAM
029800      *    ONLY EVER APPENDS TO THEM.
029900           OPEN INPUT  MELTRAN-FILE.
030000           OPEN EXTEND MEALS-FILE.
030100           OPEN EXTEND MEALDISH-FILE.
030200           OPEN OUTPUT MELRJCT-FILE.
030300
030400           PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
030500
030600       110-EXIT.
030700           EXIT.
030800
030900      *    LOAD ONE USER ID INTO US-TBL-ENTRY - ONLY EXISTENCE MATTERS.
031000       140-LOAD-USERS.
031100           ADD 1 TO US-TBL-COUNT.
031200           SET US-TBL-IDX TO US-TBL-COUNT.
031300           MOVE USM-ID TO US-TBL-ID (US-TBL-IDX).
031400           READ USERS-FILE.
031500
031600       140-EXIT.
031700           EXIT.
031800
031900      *    LOAD ONE DISH ID INTO DI-TBL-ENTRY - ONLY EXISTENCE MATTERS.
032000       150-LOAD-DISHES.
032100           ADD 1 TO DI-TBL-COUNT.
032200           SET DI-TBL-IDX TO DI-TBL-COUNT.
032300           MOVE DIM-ID TO DI-TBL-ID (DI-TBL-IDX).
032400           READ DISHES-FILE.
032500
032600       150-EXIT.
032700           EXIT.
032800
032900      *-----------------------------------------------------------------
033000      * 400-PROCESS-RECORD - ONE TRANSACTION RECORD AT A TIME, HEADER
033100      * OR LINE, GROUPED INTO MEALS AS THEY ARRIVE.  A RECORD TYPE
033200      * OTHER THAN "H" OR "L" IS SILENTLY IGNORED BY THE EVALUATE -
033300      * MELTRAN IS NOT EXPECTED TO CARRY ANY OTHER KIND OF RECORD.
033400      *-----------------------------------------------------------------
033500       400-PROCESS-RECORD.
033600           EVALUATE TRUE
033700               WHEN MT-IS-HEADER
033800                    PERFORM 420-START-MEAL THRU 420-EXIT
033900               WHEN MT-IS-LINE
034000                    PERFORM 440-ADD-LINE THRU 440-EXIT
034100           END-EVALUATE.
034200
034300           PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
034400
034500       400-EXIT.
034600           EXIT.
034700
034800      *    READ THE NEXT MELTRAN RECORD, OR SET END-OF-TRANSACTIONS.
034900       410-READ-TRANSACTION.
035000           READ MELTRAN-FILE
035100               AT END
035200                   MOVE "Y" TO EOF-SWITCH
035300           END-READ.
035400
035500       410-EXIT.
035600           EXIT.
035700
035800      *-----------------------------------------------------------------
035900      * 420-START-MEAL - A NEW HEADER RECORD HAS ARRIVED.  FINALIZE
036000      * WHATEVER MEAL WAS PENDING (ITS LAST LINE HAS ALREADY ARRIVED,
036100      * SINCE THIS HEADER IS WHAT TELLS US SO), THEN START BUFFERING
036200      * THE NEW ONE.
036300      *-----------------------------------------------------------------
036400       420-START-MEAL.
036500           IF MEAL-PENDING
036600               PERFORM 480-FINALIZE-MEAL THRU 480-EXIT
036700           END-IF.
036800
036900           ADD 1 TO WK-MEALS-READ.
037000           MOVE "Y" TO MEAL-PENDING-SWITCH.
037100           MOVE SPACE TO MEAL-ERROR-SWITCH.
037200           MOVE ZERO  TO MD-LINE-COUNT.
037300
037400           MOVE MH-USER-ID TO CM-USER-ID.
037500           MOVE MH-DATE    TO CM-DATE.
037600
037700      *    RULE M4 - A BLANK MEAL NAME PASSES THROUGH UNCHANGED; ONLY A
037800      *    SUPPLIED NAME IS RUN THROUGH THE NORMALIZE ROUTINE.
037900           IF MH-NAME = SPACES
038000               MOVE SPACES TO CM-NAME
038100           ELSE
038200               MOVE MH-NAME TO WK-NAME-IN
038300               PERFORM 425-NORMALIZE-NAME THRU 425-EXIT
038400               MOVE WK-NAME-OUT TO CM-NAME
038500           END-IF.
038600
038700      *    RULE M3 - THE OWNING USER MUST EXIST.  THIS IS THE ONLY
038800      *    VALIDATION DONE AT THE HEADER LEVEL; EVERYTHING ELSE IS
038900      *    PER-LINE IN 440-ADD-LINE OR PER-MEAL IN 480-FINALIZE-MEAL.
039000           SET US-TBL-IDX TO 1.
039100           MOVE "Y" TO ERROR-SWITCH.
039200           SEARCH US-TBL-ENTRY
039300               AT END
039400                   NEXT SENTENCE
039500               WHEN US-TBL-ID (US-TBL-IDX) = MH-USER-ID
039600                   MOVE SPACE TO ERROR-SWITCH
039700           END-SEARCH.
039800
039900      *    A FAILED OWNER CHECK MARKS THE WHOLE MEAL AS ERRORED, BUT
040000      *    ITS LINE RECORDS ARE STILL CONSUMED BELOW BY 440-ADD-LINE -
040100      *    THEY ARE SIMPLY DISCARDED AT FINALIZE TIME.
040200           IF ERRORS
040300               MOVE "Y" TO MEAL-ERROR-SWITCH
040400               MOVE 1   TO WORK-MSG-CODE
040500           END-IF.
040600
040700       420-EXIT.
040800           EXIT.
040900
041000      *-----------------------------------------------------------------
041100      * 425-NORMALIZE-NAME - RULE M4, COLLAPSE RUNS OF EMBEDDED SPACES
041200      * AND DROP LEADING/TRAILING SPACES.  SAME BODY AS COBCAL10'S
041300      * 425/426 PAIR.
041400      *-----------------------------------------------------------------
041500       425-NORMALIZE-NAME.                                        W-0183
041600           MOVE SPACES TO WK-NAME-OUT.
041700           MOVE 1      TO WK-OUT-PTR.
041800           MOVE "Y"    TO WK-LAST-WAS-SPACE.
041900
042000           PERFORM 426-SQUEEZE-ONE-CHAR THRU 426-EXIT
042100                     VARYING WK-NAME-PTR FROM 1 BY 1
042200                     UNTIL WK-NAME-PTR > 30.
042300
042400       425-EXIT.
042500           EXIT.
042600
042700      *-----------------------------------------------------------------
042800      * 426-SQUEEZE-ONE-CHAR - BODY OF THE M4 NORMALIZE LOOP, ONE
042900      * SOURCE CHARACTER PER INVOCATION.
043000      *-----------------------------------------------------------------
043100       426-SQUEEZE-ONE-CHAR.
043200           IF WK-NAME-IN (WK-NAME-PTR:1) = SPACE
043300               MOVE "Y" TO WK-LAST-WAS-SPACE
043400           ELSE
043500               IF WK-LAST-WAS-SPACE = "Y" AND WK-OUT-PTR > 1
043600                   MOVE SPACE TO WK-NAME-OUT (WK-OUT-PTR:1)
043700                   ADD 1 TO WK-OUT-PTR
043800               END-IF
043900               MOVE WK-NAME-IN (WK-NAME-PTR:1)
044000                 TO WK-NAME-OUT (WK-OUT-PTR:1)
044100               ADD 1 TO WK-OUT-PTR
044200               MOVE "N" TO WK-LAST-WAS-SPACE
044300           END-IF.
044400
044500       426-EXIT.
044600           EXIT.
044700
044800      *-----------------------------------------------------------------
044900      * 440-ADD-LINE - RULE M3, A LINE RECORD FOR THE MEAL CURRENTLY
045000      * BEING BUFFERED.  A LINE RECORD ARRIVING WITH NO MEAL PENDING
045100      * IS IGNORED - THE TRANSACTION FILE IS OUT OF SEQUENCE, AND THE
045200      * SHOP HAS NEVER SEEN THIS HAPPEN OUTSIDE OF A BAD TEST FILE.
045300      *-----------------------------------------------------------------
045400       440-ADD-LINE.
045500           IF NOT MEAL-PENDING
045600               GO TO 440-EXIT
045700           END-IF.
045800
045900      *    RULE M3 - THE DISH MUST EXIST.  A MISS REJECTS THE WHOLE
046000      *    MEAL, NOT JUST THIS LINE - THERE IS NO "PARTIAL MEAL" IN
046100      *    THIS SYSTEM.
046200           SET DI-TBL-IDX TO 1.
046300           MOVE "Y" TO ERROR-SWITCH.
046400           SEARCH DI-TBL-ENTRY
046500               AT END
046600                   NEXT SENTENCE
046700               WHEN DI-TBL-ID (DI-TBL-IDX) = ML-DISH-ID
046800                   MOVE SPACE TO ERROR-SWITCH
046900           END-SEARCH.
047000
047100           IF ERRORS
047200               MOVE "Y" TO MEAL-ERROR-SWITCH
047300               MOVE 3   TO WORK-MSG-CODE
047400               GO TO 440-EXIT
047500           END-IF.
047600
047700      *    RULE M3 - SERVINGS MUST BE GREATER THAN ZERO.
047800           IF ML-SERVINGS NOT GREATER THAN ZERO
047900               MOVE "Y" TO MEAL-ERROR-SWITCH
048000               MOVE 4   TO WORK-MSG-CODE
048100               GO TO 440-EXIT
048200           END-IF.
048300
048400      *    BUFFER THE LINE - THE TABLE IS CAPPED AT 50 ENTRIES (COPY
048500      *    CALMELL); ANY LINE BEYOND THAT IS QUIETLY DROPPED RATHER
048600      *    THAN REJECTING THE WHOLE MEAL, SINCE NO MEAL IN PRACTICE
048700      *    HAS EVER CARRIED THAT MANY DISHES.
048800           IF MD-LINE-COUNT < 50
048900               ADD 1 TO MD-LINE-COUNT
049000               SET MD-LINE-IDX TO MD-LINE-COUNT
049100               MOVE ML-DISH-ID  TO MD-LINE-DISH-ID (MD-LINE-IDX)
049200               MOVE ML-SERVINGS TO MD-LINE-SERVINGS (MD-LINE-IDX)
049300           END-IF.
049400
049500       440-EXIT.
049600           EXIT.
049700
049800      *-----------------------------------------------------------------
049900      * 480-FINALIZE-MEAL - RULE M3, A MEAL WITH NO LINES IS REJECTED.
050000      * OTHERWISE THE MEAL AND ITS BUFFERED LINES ARE WRITTEN.
050100      *-----------------------------------------------------------------
050200       480-FINALIZE-MEAL.
050300      *    ONLY RAISED WHEN NOTHING ELSE HAS ALREADY REJECTED THE MEAL -
050400      *    AN UNKNOWN-USER MEAL WITH NO LINES STILL REPORTS THE UNKNOWN-
050500      *    USER REASON, NOT THIS ONE.
050600           IF MD-LINE-COUNT = 0 AND NOT MEAL-HAS-ERROR
050700               MOVE "Y" TO MEAL-ERROR-SWITCH
050800               MOVE 2   TO WORK-MSG-CODE
050900           END-IF.
051000
051100           IF MEAL-HAS-ERROR
051200               PERFORM 490-REJECT-MEAL THRU 490-EXIT
051300           ELSE
051400               PERFORM 485-WRITE-MEAL THRU 485-EXIT
051500           END-IF.
051600
051700           MOVE SPACE TO MEAL-PENDING-SWITCH.
051800
051900       480-EXIT.
052000           EXIT.
052100
052200      *-----------------------------------------------------------------
052300      * 485-WRITE-MEAL - WRITE THE ACCEPTED MEAL HEADER, THEN EACH OF
052400      * ITS BUFFERED LINES.
052500      *-----------------------------------------------------------------
052600       485-WRITE-MEAL.
052700      *    ASSIGN THE NEXT SYSTEM MEAL ID - SEE THE W-0277 NOTE ABOVE
052800      *    WK-NEXT-MEAL-ID'S 77-LEVEL DECLARATION.
052900           ADD 1 TO WK-NEXT-MEAL-ID.
053000           MOVE WK-NEXT-MEAL-ID TO MEH-ID.
053100           MOVE CM-USER-ID      TO MEH-USER-ID.
053200           MOVE CM-NAME         TO MEH-NAME.
053300           MOVE CM-DATE         TO MEH-DATE.
053400           WRITE MEH-RECORD.
053500
053600      *    ONE MEALDISH RECORD PER BUFFERED LINE, IN THE ORDER THE
053700      *    LINES ARRIVED ON MELTRAN.
053800           PERFORM 486-WRITE-ONE-LINE THRU 486-EXIT
053900                     VARYING MD-LINE-IDX FROM 1 BY 1
054000                     UNTIL MD-LINE-IDX > MD-LINE-COUNT.
054100
054200           ADD 1 TO WK-MEALS-ACCEPTED.
054300
054400       485-EXIT.
054500           EXIT.
054600
054700      *-----------------------------------------------------------------
054800      * 486-WRITE-ONE-LINE - WRITE ONE BUFFERED MEALDISH LINE, KEYED TO
054900      * THE MEAL ID 485-WRITE-MEAL JUST ASSIGNED.
055000      *-----------------------------------------------------------------
055100       486-WRITE-ONE-LINE.
055200           MOVE WK-NEXT-MEAL-ID TO MEL-MEAL-ID.
055300           MOVE MD-LINE-DISH-ID (MD-LINE-IDX)  TO MEL-DISH-ID.
055400           MOVE MD-LINE-SERVINGS (MD-LINE-IDX) TO MEL-SERVINGS.
055500           WRITE MEL-RECORD.
055600
055700       486-EXIT.
055800           EXIT.
055900
056000      *-----------------------------------------------------------------
056100      * 490-REJECT-MEAL - LIST THE REJECTED MEAL ON MELRJCT.  ITS
056200      * BUFFERED LINES ARE DISCARDED - THEY ARE NEVER WRITTEN ANYWHERE.
056300      *-----------------------------------------------------------------
056400       490-REJECT-MEAL.
056500           MOVE CM-USER-ID          TO RJ-USER-ID.
056600           MOVE CM-NAME             TO RJ-NAME.
056700           MOVE MSG (WORK-MSG-CODE) TO RJ-REASON.
056800           WRITE MELRJCT-RECORD.
056900           ADD 1 TO WK-MEALS-REJECTED.
057000
057100       490-EXIT.
057200           EXIT.
057300
057400      *-----------------------------------------------------------------
057500      * 900-TERMINATE - CLOSE FILES AND DISPLAY RUN TOTALS.
057600      *-----------------------------------------------------------------
057700       900-TERMINATE.
057800           CLOSE MELTRAN-FILE.
057900           CLOSE MEALS-FILE.
058000           CLOSE MEALDISH-FILE.
058100           CLOSE MELRJCT-FILE.
058200
058300      *    THESE THREE COUNTS SHOULD ALWAYS SUM TO WK-MEALS-READ - AN
058400      *    OPERATOR SPOT-CHECK, NOT ENFORCED IN CODE.
058500           DISPLAY "COBCAL30 - MEALS READ              " WK-MEALS-READ.
058600           DISPLAY "COBCAL30 - MEALS ACCEPTED          " WK-MEALS-ACCEPTED.
058700           DISPLAY "COBCAL30 - MEALS REJECTED          " WK-MEALS-REJECTED.
058800
058900       900-EXIT.
059000           EXIT.
059100
059200      *END PROGRAM MYTELCO.
