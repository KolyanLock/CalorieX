000100      *-----------------------------------------------------------------
000200      *    CALGOALS - CALORIE GOAL REFERENCE TABLE LAYOUT
000300      *               RECORD LAYOUT FOR THE GOALS FILE PLUS THE
000400      *               IN-MEMORY TABLE THE BATCH PROGRAMS BUILD FROM IT.
000500      *-----------------------------------------------------------------
000600      *
000700      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000800      *
000900      *-----------------------------------------------------------------
001000      *    MAINTENANCE HISTORY
001100      *    DATE        BY    REQUEST    DESCRIPTION
001200      *    08/23/1987  RJH   W-0041     ORIGINAL LAYOUT.
001300      *    02/11/1991  DCP   W-0118     ADDED SHORT-CODE REDEFINES.
001400      *    05/30/1996  LMV   W-0204     WIDENED GO-TBL-ENTRY TO 20.
001500      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
001600      *                                 IN THIS LAYOUT, NO CHANGE.
001700      *    11/30/2004  DCP   W-0277     PULLED GO-TBL-COUNT OUT OF THE
001800      *                                 TABLE GROUP TO A 77-LEVEL ITEM
001900      *                                 PER THE SHOP STANDARDS REVIEW.
002000      *    01/11/2005  DCP   W-0279     REMOVED CAL-GOAL-NAME-RED - A
002100      *                                 STANDARDS AUDIT FOUND NO PROGRAM
002200      *                                 ACTUALLY REFERENCED GO-NAME-CODE
002300      *                                 /GO-NAME-TEXT; THE COMMENT
002400      *                                 CLAIMING THE REPORT HEADING
002500      *                                 ROUTINES USED IT WAS WRONG.
002600      *-----------------------------------------------------------------
002700      *
002800      *    GO-ID IS THE GOAL KEY, GO-MULTIPLIER IS THE TARGET
002900      *    MULTIPLIER APPLIED BY CALORIE CALCULATOR CMD-CODE 02
003000      *    IN COBCALC1 (WEIGHT LOSS, MAINTAIN, GAIN).
003100      *
003200       01  CAL-GOAL-RECORD.
003300           05  GO-ID                       PIC 9(4).
003400           05  GO-NAME                     PIC X(30).
003500           05  GO-MULTIPLIER                PIC 9(1)V9(3).
003600           05  FILLER                      PIC X(12).
003700
003800      *    RUNNING COUNT OF ENTRIES LOADED INTO CAL-GOAL-TABLE BELOW -
003900      *    STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD FOR A
004000      *    COUNTER BELONGING TO NO LARGER GROUP OF ITS OWN (W-0277).
004100       77  GO-TBL-COUNT                PIC S9(4) USAGE COMP
004200                                        VALUE ZERO.
004300
004400      *    THE GOAL FILE IS SMALL REFERENCE DATA - IT IS LOADED ONCE
004500      *    AT THE START OF THE RUN AND SEARCHED BY KEY.
004600       01  CAL-GOAL-TABLE.
004700           05  GO-TBL-ENTRY OCCURS 20 TIMES
004800                            INDEXED BY GO-TBL-IDX.
004900               10  GO-TBL-ID               PIC 9(4).
005000               10  GO-TBL-NAME             PIC X(30).
005100               10  GO-TBL-MULTIPLIER       PIC 9(1)V9(3).
005200           05  FILLER                      PIC X(04).
