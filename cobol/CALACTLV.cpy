000100      *-----------------------------------------------------------------
000200      *    CALACTLV - ACTIVITY LEVEL REFERENCE TABLE LAYOUT
000300      *               RECORD LAYOUT FOR THE ACTLEVEL FILE PLUS THE
000400      *               IN-MEMORY TABLE THE BATCH PROGRAMS BUILD FROM IT.
000500      *-----------------------------------------------------------------
000600      *
000700      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000800      *
000900      *-----------------------------------------------------------------
001000      *    MAINTENANCE HISTORY
001100      *    DATE        BY    REQUEST    DESCRIPTION
001200      *    08/23/1987  RJH   W-0041     ORIGINAL LAYOUT.
001300      *    02/11/1991  DCP   W-0118     ADDED SHORT-CODE REDEFINES.
001400      *    05/30/1996  LMV   W-0203     WIDENED AL-TBL-ENTRY TO 20.
001500      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
001600      *                                 IN THIS LAYOUT, NO CHANGE.
001700      *    11/30/2004  DCP   W-0277     PULLED AL-TBL-COUNT OUT OF THE
001800      *                                 TABLE GROUP TO A 77-LEVEL ITEM
001900      *                                 PER THE SHOP STANDARDS REVIEW.
002000      *    01/11/2005  DCP   W-0279     REMOVED CAL-ACTLEVEL-NAME-RED -
002100      *                                 A STANDARDS AUDIT FOUND NO
002200      *                                 PROGRAM ACTUALLY REFERENCED
002300      *                                 AL-NAME-CODE/AL-NAME-TEXT; THE
002400      *                                 COMMENT CLAIMING THE REPORT
002500      *                                 HEADING ROUTINES USED IT WAS
002600      *                                 WRONG.
002700      *-----------------------------------------------------------------
002800      *
002900      *    AL-ID IS THE ACTIVITY LEVEL KEY, AL-MULTIPLIER IS THE
003000      *    BMR MULTIPLIER APPLIED BY CALORIE CALCULATOR CMD-CODE 02
003100      *    IN COBCALC1.
003200      *
003300       01  CAL-ACTLEVEL-RECORD.
003400           05  AL-ID                       PIC 9(4).
003500           05  AL-NAME                     PIC X(30).
003600           05  AL-MULTIPLIER               PIC 9(1)V9(3).
003700           05  FILLER                      PIC X(12).
003800
003900      *    RUNNING COUNT OF ENTRIES LOADED INTO CAL-ACTLEVEL-TABLE
004000      *    BELOW - STANDALONE 77-LEVEL PER THE SHOP'S REVISED
004100      *    STANDARD FOR A COUNTER BELONGING TO NO LARGER GROUP OF ITS
004200      *    OWN (W-0277).
004300       77  AL-TBL-COUNT                PIC S9(4) USAGE COMP
004400                                        VALUE ZERO.
004500
004600      *    THE ACTIVITY LEVEL FILE IS SMALL REFERENCE DATA - IT IS
004700      *    LOADED ONCE AT THE START OF THE RUN AND SEARCHED BY KEY.
004800       01  CAL-ACTLEVEL-TABLE.
004900           05  AL-TBL-ENTRY OCCURS 20 TIMES
005000                            INDEXED BY AL-TBL-IDX.
005100               10  AL-TBL-ID               PIC 9(4).
005200               10  AL-TBL-NAME             PIC X(30).
005300               10  AL-TBL-MULTIPLIER       PIC 9(1)V9(3).
005400           05  FILLER                      PIC X(04).
