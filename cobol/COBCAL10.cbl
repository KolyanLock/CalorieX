000100      *-----------------------------------------------------------------
000200      *    COBCAL10 - USER MASTER MAINTENANCE BATCH
000300      *               READS USER-CREATION TRANSACTIONS FROM USRTRAN,
000400      *               VALIDATES AGAINST THE ACTIVITY LEVEL AND GOAL
000500      *               REFERENCE TABLES AND THE USER MASTER ITSELF,
000600      *               DERIVES THE DAILY CALORIE TARGET THROUGH
000700      *               COBCALC1, AND APPENDS ACCEPTED USERS TO USERS.
000800      *               REJECTED TRANSACTIONS ARE LISTED ON USRRJCT.
000900      *-----------------------------------------------------------------
001000      *
001100      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
001200      *
001300      *-----------------------------------------------------------------
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.   COBCAL10.
001600       AUTHOR.       R J HARTLEY.
001700       INSTALLATION. MYTELCO DATA CENTER.
001800       DATE-WRITTEN. AUGUST 1987.
001900       DATE-COMPILED.
002000       SECURITY.     CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
002100      *-----------------------------------------------------------------
002200      *    MAINTENANCE HISTORY
002300      *    DATE        BY    REQUEST    DESCRIPTION
002400      *    08/23/1987  RJH   W-0041     ORIGINAL PROGRAM.
002500      *    04/14/1989  RJH   W-0077     ADDED ACTIVITY LEVEL AND GOAL
002600      *                                 FOREIGN KEY VALIDATION (U4).
002700      *    02/11/1991  DCP   W-0119     ADDED CALL TO COBCALC1 FOR THE
002800      *                                 DAILY CALORIE TARGET (U3).
002900      *    09/02/1994  LMV   W-0180     ADDED DUPLICATE E-MAIL CHECK
003000      *                                 AGAINST THE IN-MEMORY MASTER
003100      *                                 TABLE RATHER THAN RE-READING
003200      *                                 THE USERS FILE FOR EACH INPUT.
003300      *    05/30/1996  LMV   W-0203     NAME NORMALIZATION ROUTINE
003400      *                                 ADDED (U2) - COLLAPSES RUNS OF
003500      *                                 EMBEDDED SPACES.
003600      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
003700      *                                 OR COMPARED IN THIS PROGRAM,
003800      *                                 NO CHANGE REQUIRED.
003900      *    06/19/2003  DCP   W-0266     USER TABLE WIDENED TO 2000
004000      *                                 ENTRIES, SEE CALUSR.
004100      *    11/30/2004  DCP   W-0277     PULLED EOF-SWITCH AND THE NEXT
004200      *                                 USER-ID COUNTER OUT TO 77-LEVEL
004300      *                                 ITEMS PER THE SHOP STANDARDS
004400      *                                 REVIEW - SEE ALSO COBCAL20/30/40.
004500      *    12/14/2004  DCP   W-0277     AUDIT FOLLOW-UP - EXPANDED THE
004600      *                                 NARRATIVE COMMENTS THROUGHOUT
004700      *                                 THIS PROGRAM, NO LOGIC CHANGED.
004800      *-----------------------------------------------------------------
004900      *    A WORD ON HOW THIS PROGRAM IS LAID OUT, FOR WHOEVER PICKS IT
005000      *    UP NEXT - 110-INITIALIZE LOADS BOTH REFERENCE TABLES AND THE
005100      *    EXISTING USER MASTER BEFORE ANY TRANSACTION IS READ, SO THE
005200      *    MAIN LOOP (400-PROCESS-USERS) NEVER TOUCHES DISK FOR A
005300      *    LOOKUP - IT ONLY SEARCHES THE THREE IN-MEMORY TABLES BUILT
005400      *    AT START-UP.  THE ONLY FILES TOUCHED DURING THE MAIN LOOP
005500      *    ARE USRTRAN (INPUT), USERS (EXTEND OUTPUT) AND USRRJCT
005600      *    (OUTPUT).
005700      *-----------------------------------------------------------------
005800       ENVIRONMENT DIVISION.
005900      *    NO PRINTER, NO DISPLAY TERMINAL, NO DATABASE - THIS PROGRAM
006000      *    TOUCHES NOTHING BUT FLAT FILES.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER. IBM-370.
006300       OBJECT-COMPUTER. IBM-370.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM.
006600      *    C01 IS CARRIED ON EVERY PROGRAM IN THIS SHOP AS BOILERPLATE
006700      *    WHETHER OR NOT THE PROGRAM OWNS A PRINT FILE.  COBCAL10 HAS
006800      *    NO REPORT OUTPUT AND NEVER REFERENCES C01 BELOW.
006900
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200      *    USRTRAN IS THE DAY'S BATCH OF NEW-USER TRANSACTIONS.  ONE
007300      *    RECORD PER CANDIDATE USER, NO HEADER, NO TRAILER.
007400           SELECT USRTRAN-FILE  ASSIGN TO USRTRAN
007500                  ORGANIZATION  IS LINE SEQUENTIAL
007600                  FILE STATUS   IS FS-USRTRAN.
007700      *    ACTLEVEL AND GOALS ARE THE TWO REFERENCE FILES LOADED
007800      *    ENTIRELY INTO WORKING-STORAGE TABLES AT START-UP (RULE U4).
007900      *    NEITHER IS EXPECTED TO EXCEED A FEW DOZEN ROWS.
008000           SELECT ACTLEVEL-FILE ASSIGN TO ACTLEVEL
008100                  ORGANIZATION  IS LINE SEQUENTIAL
008200                  FILE STATUS   IS FS-ACTLEVEL.
008300           SELECT GOALS-FILE    ASSIGN TO GOALS
008400                  ORGANIZATION  IS LINE SEQUENTIAL
008500                  FILE STATUS   IS FS-GOALS.
008600      *    USERS IS BOTH READ AT START-UP (TO BUILD THE DUPLICATE-EMAIL
008700      *    TABLE) AND EXTENDED DURING THE RUN AS NEW USERS ARE ACCEPTED -
008800      *    HENCE THE TWO SEPARATE OPENS IN 110-INITIALIZE BELOW.
008900           SELECT USERS-FILE    ASSIGN TO USERS
009000                  ORGANIZATION  IS LINE SEQUENTIAL
009100                  FILE STATUS   IS FS-USERS.
009200      *    USRRJCT LISTS EVERY TRANSACTION THIS RUN REJECTED, WITH THE
009300      *    REASON TEXT PULLED FROM MESSAGE-TABLE BELOW.  A DATA ENTRY
009400      *    CLERK WORKS THIS LIST THE NEXT MORNING.
009500           SELECT USRRJCT-FILE  ASSIGN TO USRRJCT
009600                  ORGANIZATION  IS LINE SEQUENTIAL
009700                  FILE STATUS   IS FS-USRRJCT.
009800
009900       DATA DIVISION.
010000       FILE SECTION.
010100
010200      *    ONE NEW-USER TRANSACTION - THE FIELDS MATCH USM-RECORD BELOW
010300      *    MINUS THE SYSTEM-ASSIGNED USM-ID AND THE DERIVED USM-TARGET.
010400       FD  USRTRAN-FILE.
010500       01  USRTRAN-RECORD.
010600      *        FULL NAME AS SUPPLIED - NORMALIZED BEFORE USE (RULE U2).
010700           05  UT-NAME                     PIC X(30).
010800      *        UNIQUE KEY FOR THE DUPLICATE CHECK (RULE U1).
010900           05  UT-EMAIL                    PIC X(40).
011000           05  UT-AGE                      PIC 9(3).
011100           05  UT-WEIGHT                   PIC 9(3)V9(1).
011200           05  UT-HEIGHT                   PIC 9(3).
011300      *        "M" OR "F" - VALIDATED BY COBCALC1, NOT HERE.
011400           05  UT-GENDER                   PIC X(1).
011500      *        FOREIGN KEY INTO AL-TBL-ENTRY - RULE U4.
011600           05  UT-ACTIVITY-LEVEL-ID        PIC 9(4).
011700      *        FOREIGN KEY INTO GO-TBL-ENTRY - RULE U4.
011800           05  UT-GOAL-ID                  PIC 9(4).
011900           05  FILLER                      PIC X(11).
012000
012100      *    ACTIVITY LEVEL REFERENCE ROW - LOADED WHOLE INTO AL-TBL-ENTRY
012200      *    (COPY CALACTLV BELOW) BY 120-LOAD-ACTLEVEL.
012300       FD  ACTLEVEL-FILE.
012400       01  ALIN-RECORD.
012500           05  ALIN-ID                     PIC 9(4).
012600           05  ALIN-NAME                   PIC X(30).
012700           05  ALIN-MULTIPLIER             PIC 9(1)V9(3).
012800           05  FILLER                      PIC X(12).
012900
013000      *    GOAL REFERENCE ROW - LOADED WHOLE INTO GO-TBL-ENTRY (COPY
013100      *    CALGOALS BELOW) BY 130-LOAD-GOALS.
013200       FD  GOALS-FILE.
013300       01  GOIN-RECORD.
013400           05  GOIN-ID                     PIC 9(4).
013500           05  GOIN-NAME                   PIC X(30).
013600           05  GOIN-MULTIPLIER             PIC 9(1)V9(3).
013700           05  FILLER                      PIC X(12).
013800
013900      *    THE USER MASTER ITSELF - READ AT START-UP TO PRIME US-TBL-
014000      *    ENTRY (COPY CALUSR BELOW), THEN EXTENDED AS USERS ARE
014100      *    ACCEPTED BY 440-WRITE-USER.
014200       FD  USERS-FILE.
014300       01  USM-RECORD.
014400      *        SYSTEM-ASSIGNED, NEVER SUPPLIED ON THE TRANSACTION.
014500           05  USM-ID                      PIC 9(6).
014600           05  USM-NAME                    PIC X(30).
014700           05  USM-EMAIL                   PIC X(40).
014800           05  USM-AGE                     PIC 9(3).
014900           05  USM-WEIGHT                  PIC 9(3)V9(1).
015000           05  USM-HEIGHT                  PIC 9(3).
015100           05  USM-GENDER                  PIC X(1).
015200           05  USM-ACT-LEVEL-ID            PIC 9(4).
015300           05  USM-GOAL-ID                 PIC 9(4).
015400      *        DERIVED BY COBCALC1 CMD-CODE 02, NEVER KEYED (RULE U3).
015500           05  USM-TARGET                  PIC 9(5).
015600           05  FILLER                      PIC X(20).
015700
015800      *    ONE LINE PER REJECTED TRANSACTION - RJ-REASON IS COPIED
015900      *    STRAIGHT FROM THE MESSAGE-TABLE ENTRY WORK-MSG-CODE POINTS TO.
016000       FD  USRRJCT-FILE.
016100       01  USRRJCT-RECORD.
016200           05  RJ-EMAIL                    PIC X(40).
016300           05  RJ-REASON                   PIC X(30).
016400           05  FILLER                      PIC X(10).
016500
016600       WORKING-STORAGE SECTION.
016700
016800      *    IN-MEMORY REFERENCE AND MASTER TABLES - ALL THREE LOADED
016900      *    ONCE AT START-UP AND SEARCHED REPEATEDLY, RATHER THAN
017000      *    RE-READING THE SOURCE FILES FOR EACH TRANSACTION.
017100           COPY CALACTLV.
017200           COPY CALGOALS.
017300           COPY CALUSR.
017400
017500      *    ERROR-SWITCH IS RESET FOR EACH TRANSACTION BY 400-PROCESS-
017600      *    USERS AND TURNED ON BY WHICHEVER VALIDATION STEP FAILS.
017700       01  SWITCHES.
017800           03  ERROR-SWITCH                PIC X VALUE SPACE.
017900               88  ERRORS                      VALUE "Y".
018000           03  FILLER                      PIC X(8).
018100
018200      *    END-OF-TRANSACTIONS IS TESTED ONLY BY 100-MAIN-LINE'S DRIVING
018300      *    PERFORM - STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD
018400      *    FOR A SWITCH THAT BELONGS TO NO LARGER GROUP (W-0277).
018500       77  EOF-SWITCH                      PIC X VALUE SPACE.
018600           88  END-OF-TRANSACTIONS              VALUE "Y".
018700
018800      *    ONE STATUS CODE PER FILE, EACH WITH ITS OWN "00"/"10" 88-
018900      *    LEVELS - USRRJCT IS OUTPUT-ONLY SO IT HAS NO EOF CONDITION.
019000       01  FILE-STATUS-WORK.
019100           03  FS-USRTRAN                  PIC XX.
019200               88  FS-USRTRAN-OK                VALUE "00".
019300               88  FS-USRTRAN-EOF                VALUE "10".
019400           03  FS-ACTLEVEL                 PIC XX.
019500               88  FS-ACTLEVEL-OK                VALUE "00".
019600               88  FS-ACTLEVEL-EOF                VALUE "10".
019700           03  FS-GOALS                    PIC XX.
019800               88  FS-GOALS-OK                   VALUE "00".
019900               88  FS-GOALS-EOF                   VALUE "10".
020000           03  FS-USERS                    PIC XX.
020100               88  FS-USERS-OK                   VALUE "00".
020200               88  FS-USERS-EOF                   VALUE "10".
020300           03  FS-USRRJCT                  PIC XX.
020400               88  FS-USRRJCT-OK                  VALUE "00".
020500           03  FILLER                      PIC X(8).
020600
020700      *    MESSAGE-TABLE HOLDS THE FOUR REASON TEXTS THIS PROGRAM CAN
020800      *    WRITE TO USRRJCT OR DISPLAY - "E-" IS A REJECTING ERROR, "I-"
020900      *    IS INFORMATIONAL ONLY AND NEVER CAUSES A REJECT.  WORK-MSG-
021000      *    CODE BELOW INDEXES MSG-TABLE-RED (1-ORIGIN) TO PICK ONE.
021100       01  MESSAGE-TABLE.
021200      *        RULE U1 - DUPLICATE EMAIL IN US-TBL-ENTRY.
021300           03  FILLER  PIC X(30) VALUE "E-DUPLICATE EMAIL ADDRESS   ".
021400      *        RULE U4 - UT-ACTIVITY-LEVEL-ID NOT IN AL-TBL-ENTRY.
021500           03  FILLER  PIC X(30) VALUE "E-UNKNOWN ACTIVITY LEVEL ID ".
021600      *        RULE U4 - UT-GOAL-ID NOT IN GO-TBL-ENTRY.
021700           03  FILLER  PIC X(30) VALUE "E-UNKNOWN GOAL ID           ".
021800      *        SET BY 440-WRITE-USER, NEVER A REJECT REASON.
021900           03  FILLER  PIC X(30) VALUE "I-USER ACCEPTED AND WRITTEN ".
022000
022100       01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
022200           03  MSG OCCURS 4 TIMES.
022300               05  FILLER                  PIC X(30).
022400
022500       01  WORK-MSG-CODE                   PIC 99.
022600
022700      *    RUN TOTALS DISPLAYED BY 900-TERMINATE AT END OF JOB - READ
022800      *    FROM THE OPERATOR'S CONSOLE LOG THE NEXT MORNING.
022900       01  WORK-COUNTERS.
023000           05  WK-USERS-READ               PIC S9(6) USAGE COMP
023100                                            VALUE ZERO.
023200           05  WK-USERS-ACCEPTED           PIC S9(6) USAGE COMP
023300                                            VALUE ZERO.
023400           05  WK-USERS-REJECTED           PIC S9(6) USAGE COMP
023500                                            VALUE ZERO.
023600           05  FILLER                      PIC X(4).
023700
023800      *    HIGH-WATER-MARK SYSTEM-ASSIGNED USER ID, PRIMED FROM THE
023900      *    EXISTING MASTER AT START-UP AND INCREMENTED BY 440-WRITE-
024000      *    USER.  PULLED OUT OF WORK-COUNTERS TO ITS OWN 77-LEVEL SINCE
024100      *    IT IS A KEY-GENERATOR, NOT A RUN STATISTIC (W-0277).
024200       77  WK-NEXT-USER-ID                 PIC S9(6) USAGE COMP
024300                                            VALUE ZERO.
024400
024500      *    SCRATCH AREA FOR 425-NORMALIZE-NAME - RULE U2.  WK-NAME-IN
024600      *    IS THE SOURCE, WK-NAME-OUT THE SQUEEZED RESULT, THE TWO
024700      *    POINTERS AND THE FLAG ARE THE LOOP'S WORKING STATE.
024800       01  WORK-NAME-NORMALIZE.
024900           05  WK-NAME-IN                  PIC X(30).
025000           05  WK-NAME-OUT                 PIC X(30).
025100           05  WK-NAME-PTR                 PIC S9(4) USAGE COMP.
025200           05  WK-OUT-PTR                  PIC S9(4) USAGE COMP.
025300           05  WK-LAST-WAS-SPACE           PIC X VALUE "Y".
025400           05  FILLER                      PIC X(5).
025500
025600      *    CALL AREA FOR COBCALC1 - CMD-CODE 02, DAILY CALORIE TARGET.
025700      *    DATA-IN/DATA-OUT ARE THE FIXED-SIZE PASS AREAS THE SHOP'S
025800      *    CALCULATION SUBPROGRAMS ALL SHARE; THE REDEFINES BELOW GIVE
025900      *    THIS PROGRAM ITS OWN FIELD-LEVEL VIEW OF THEM.
026000       01  WS-CALC-CMD-CODE                PIC 99.
026100       01  WS-CALC-RESP-CODE               PIC 99.
026200       01  WS-CALC-DATA-IN                 PIC X(512).
026300       01  WS-TARGET-CALC-IN REDEFINES WS-CALC-DATA-IN.
026400           05  TC-GENDER                   PIC X(1).
026500           05  TC-WEIGHT                   PIC 9(3)V9(1).
026600           05  TC-HEIGHT                   PIC 9(3).
026700           05  TC-AGE                      PIC 9(3).
026800           05  TC-ACT-MULTIPLIER           PIC 9(1)V9(3).
026900           05  TC-GOAL-MULTIPLIER          PIC 9(1)V9(3).
027000           05  FILLER                      PIC X(497).
027100       01  WS-CALC-DATA-OUT                PIC X(2048).
027200       01  WS-TARGET-CALC-OUT REDEFINES WS-CALC-DATA-OUT.
027300           05  TC-TARGET                   PIC 9(5).
027400           05  FILLER                      PIC X(2043).
027500
027600      *-----------------------------------------------------------------
027700      * PROCEDURE DIVISION.
027800      *-----------------------------------------------------------------
027900       PROCEDURE DIVISION.
028000
028100      *    STANDARD THREE-PART DRIVER - LOAD THE REFERENCE TABLES AND
028200      *    PRIME THE FIRST TRANSACTION, THEN PROCESS UNTIL USRTRAN IS
028300      *    EXHAUSTED, THEN CLOSE UP AND REPORT.
028400       100-MAIN-LINE.
028500           PERFORM 110-INITIALIZE       THRU 110-EXIT.
028600           PERFORM 400-PROCESS-USERS    THRU 400-EXIT
028700                   UNTIL END-OF-TRANSACTIONS.
028800           PERFORM 900-TERMINATE        THRU 900-EXIT.
028900           STOP RUN.
029000
029100      *-----------------------------------------------------------------
029200      * 110-INITIALIZE - LOAD THE ACTLEVEL AND GOALS REFERENCE TABLES,
029300      * LOAD THE EXISTING USER MASTER, THEN OPEN THE TRANSACTION AND
029400      * OUTPUT FILES AND PRIME THE FIRST READ.
029500      *-----------------------------------------------------------------
029600       110-INITIALIZE.
029700      *    ACTLEVEL OPENS FIRST - IF IT IS MISSING OR UNREADABLE THE
029800      *    WHOLE RUN IS POINTLESS SINCE RULE U4 CANNOT BE CHECKED.
029900           OPEN INPUT  ACTLEVEL-FILE.
030000           IF FS-ACTLEVEL-OK OR FS-ACTLEVEL-EOF
030100               NEXT SENTENCE
030200           ELSE
030300               DISPLAY "COBCAL10 - ACTLEVEL OPEN ERROR " FS-ACTLEVEL
030400               GO TO 110-ABEND
030500           END-IF.
030600           PERFORM 120-LOAD-ACTLEVEL THRU 120-EXIT
030700                   UNTIL FS-ACTLEVEL-EOF.
030800           CLOSE ACTLEVEL-FILE.
030900
031000           OPEN INPUT  GOALS-FILE.
031100           PERFORM 130-LOAD-GOALS THRU 130-EXIT
031200                   UNTIL FS-GOALS-EOF.
031300           CLOSE GOALS-FILE.
031400
031500      *    USERS IS OPENED INPUT HERE JUST TO PRIME THE TABLE, THEN
031600      *    RE-OPENED EXTEND BELOW FOR THE REST OF THE RUN.
031700           OPEN INPUT  USERS-FILE.
031800           PERFORM 140-LOAD-USERS THRU 140-EXIT
031900                   UNTIL FS-USERS-EOF.
032000           CLOSE USERS-FILE.
032100
032200      *    NOW SWITCH USERS OVER TO EXTEND MODE AND OPEN THE REMAINING
032300      *    TWO FILES FOR THE MAIN PROCESSING LOOP.
032400           OPEN INPUT  USRTRAN-FILE.
032500           OPEN EXTEND USERS-FILE.
032600           OPEN OUTPUT USRRJCT-FILE.
032700
032800           PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
032900           GO TO 110-EXIT.
033000
033100      *    ONLY REACHED IF THE ACTLEVEL OPEN FAILED - FORCE IMMEDIATE
033200      *    END-OF-TRANSACTIONS SO 100-MAIN-LINE FALLS STRAIGHT THROUGH
033300      *    TO 900-TERMINATE RATHER THAN PROCESSING AGAINST AN EMPTY
033400      *    ACTIVITY LEVEL TABLE.
033500       110-ABEND.
033600           MOVE "Y" TO EOF-SWITCH.
033700
033800       110-EXIT.
033900           EXIT.
034000
034100      *    LOAD ONE ACTIVITY LEVEL ROW INTO AL-TBL-ENTRY.
034200       120-LOAD-ACTLEVEL.
034300           ADD 1 TO AL-TBL-COUNT.
034400           SET AL-TBL-IDX TO AL-TBL-COUNT.
034500           MOVE ALIN-ID         TO AL-TBL-ID (AL-TBL-IDX).
034600           MOVE ALIN-NAME       TO AL-TBL-NAME (AL-TBL-IDX).
034700           MOVE ALIN-MULTIPLIER TO AL-TBL-MULTIPLIER (AL-TBL-IDX).
034800           READ ACTLEVEL-FILE.
034900
035000       120-EXIT.
035100           EXIT.
035200
035300      *    LOAD ONE GOAL ROW INTO GO-TBL-ENTRY.
035400       130-LOAD-GOALS.
035500           ADD 1 TO GO-TBL-COUNT.
035600           SET GO-TBL-IDX TO GO-TBL-COUNT.
035700           MOVE GOIN-ID         TO GO-TBL-ID (GO-TBL-IDX).
035800           MOVE GOIN-NAME       TO GO-TBL-NAME (GO-TBL-IDX).
035900           MOVE GOIN-MULTIPLIER TO GO-TBL-MULTIPLIER (GO-TBL-IDX).
036000           READ GOALS-FILE.
036100
036200       130-EXIT.
036300           EXIT.
036400
036500      *    LOAD ONE EXISTING USER ROW INTO US-TBL-ENTRY AND TRACK THE
036600      *    HIGHEST USM-ID SEEN SO WK-NEXT-USER-ID STARTS ABOVE IT.
036700       140-LOAD-USERS.
036800           ADD 1 TO US-TBL-COUNT.
036900           SET US-TBL-IDX TO US-TBL-COUNT.
037000           MOVE USM-ID             TO US-TBL-ID (US-TBL-IDX).
037100           MOVE USM-NAME           TO US-TBL-NAME (US-TBL-IDX).
037200           MOVE USM-EMAIL          TO US-TBL-EMAIL (US-TBL-IDX).
037300           MOVE USM-AGE            TO US-TBL-AGE (US-TBL-IDX).
037400           MOVE USM-WEIGHT         TO US-TBL-WEIGHT (US-TBL-IDX).
037500           MOVE USM-HEIGHT         TO US-TBL-HEIGHT (US-TBL-IDX).
037600           MOVE USM-GENDER         TO US-TBL-GENDER (US-TBL-IDX).
037700           MOVE USM-ACT-LEVEL-ID   TO US-TBL-ACT-LEVEL-ID (US-TBL-IDX).
037800           MOVE USM-GOAL-ID        TO US-TBL-GOAL-ID (US-TBL-IDX).
037900           MOVE USM-TARGET         TO US-TBL-TARGET (US-TBL-IDX).
038000      *    ONLY THE ID NEEDS WATCHING HERE - NAME/EMAIL ARE ALREADY
038100      *    CARRIED INTO THE TABLE ABOVE FOR THE RULE U1 SEARCH.
038200           IF USM-ID > WK-NEXT-USER-ID
038300               MOVE USM-ID TO WK-NEXT-USER-ID
038400           END-IF.
038500           READ USERS-FILE.
038600
038700       140-EXIT.
038800           EXIT.
038900
039000      *-----------------------------------------------------------------
039100      * 400-PROCESS-USERS - MAIN TRANSACTION LOOP.  VALIDATE, THEN
039200      * EITHER REJECT OR DERIVE THE TARGET AND WRITE THE USER, THEN
039300      * READ THE NEXT TRANSACTION.
039400      *-----------------------------------------------------------------
039500       400-PROCESS-USERS.
039600           ADD 1 TO WK-USERS-READ.
039700           MOVE SPACE TO ERROR-SWITCH.
039800
039900           PERFORM 420-VALIDATE-TRANSACTION THRU 420-EXIT.
040000
040100      *    ERRORS IS ON IF ANY OF RULES U1/U4 FAILED IN THE PARAGRAPH
040200      *    JUST PERFORMED - NOTHING BELOW RE-TESTS THE INDIVIDUAL RULES.
040300           IF ERRORS
040400               PERFORM 450-REJECT-USER THRU 450-EXIT
040500           ELSE
040600               PERFORM 430-CALC-TARGET THRU 430-EXIT
040700               PERFORM 440-WRITE-USER THRU 440-EXIT
040800           END-IF.
040900
041000           PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
041100
041200       400-EXIT.
041300           EXIT.
041400
041500      *    READ THE NEXT USRTRAN RECORD, OR SET END-OF-TRANSACTIONS.
041600       410-READ-TRANSACTION.
041700           READ USRTRAN-FILE
041800               AT END
041900                   MOVE "Y" TO EOF-SWITCH
042000           END-READ.
042100
042200       410-EXIT.
042300           EXIT.
042400
042500      *-----------------------------------------------------------------
042600      * 420-VALIDATE-TRANSACTION - RULES U1 AND U4.
042700      *-----------------------------------------------------------------
042800       420-VALIDATE-TRANSACTION.
042900      *    RULE U2 - NORMALIZE THE NAME FIRST SO THE EVENTUAL WRITE
043000      *    USES THE CLEANED-UP VALUE.  NAME ITSELF IS NOT A KEY AND IS
043100      *    NOT PART OF THE RULE U1 SEARCH BELOW.
043200           MOVE UT-NAME TO WK-NAME-IN.
043300           PERFORM 425-NORMALIZE-NAME THRU 425-EXIT.
043400
043500      *    RULE U1 - REJECT WHEN THIS E-MAIL ADDRESS ALREADY EXISTS
043600      *    SOMEWHERE IN THE IN-MEMORY MASTER TABLE, WHETHER IT CAME
043700      *    FROM THE FILE AT START-UP OR FROM A USER ACCEPTED EARLIER
043800      *    IN THIS SAME RUN (440-WRITE-USER KEEPS THE TABLE CURRENT).
043900           SET US-TBL-IDX TO 1.
044000           SEARCH US-TBL-ENTRY
044100               AT END
044200                   NEXT SENTENCE
044300               WHEN US-TBL-EMAIL (US-TBL-IDX) = UT-EMAIL
044400                   MOVE 1        TO WORK-MSG-CODE
044500                   MOVE "Y"      TO ERROR-SWITCH
044600           END-SEARCH.
044700
044800      *    RULE U4 - THE ACTIVITY LEVEL ID MUST EXIST IN AL-TBL-ENTRY.
044900      *    SKIPPED ENTIRELY IF THE EMAIL CHECK ABOVE ALREADY FAILED -
045000      *    ONE REJECT REASON PER TRANSACTION IS ENOUGH FOR USRRJCT.
045100           IF NOT ERRORS
045200               SET AL-TBL-IDX TO 1
045300               MOVE "Y" TO ERROR-SWITCH
045400               SEARCH AL-TBL-ENTRY
045500                   AT END
045600                       MOVE 2 TO WORK-MSG-CODE
045700                   WHEN AL-TBL-ID (AL-TBL-IDX) = UT-ACTIVITY-LEVEL-ID
045800                       MOVE SPACE TO ERROR-SWITCH
045900               END-SEARCH
046000           END-IF.
046100
046200      *    RULE U4 - THE GOAL ID MUST LIKEWISE EXIST IN GO-TBL-ENTRY.
046300      *    AL-TBL-IDX AND GO-TBL-IDX ARE LEFT POINTING AT THE MATCHED
046400      *    ROW FOR 430-CALC-TARGET TO PICK UP THE MULTIPLIERS FROM.
046500           IF NOT ERRORS
046600               SET GO-TBL-IDX TO 1
046700               MOVE "Y" TO ERROR-SWITCH
046800               SEARCH GO-TBL-ENTRY
046900                   AT END
047000                       MOVE 3 TO WORK-MSG-CODE
047100                   WHEN GO-TBL-ID (GO-TBL-IDX) = UT-GOAL-ID
047200                       MOVE SPACE TO ERROR-SWITCH
047300               END-SEARCH
047400           END-IF.
047500
047600       420-EXIT.
047700           EXIT.
047800
047900      *-----------------------------------------------------------------
048000      * 425-NORMALIZE-NAME - RULE U2, COLLAPSE RUNS OF EMBEDDED SPACES
048100      * AND DROP LEADING/TRAILING SPACES.
048200      *-----------------------------------------------------------------
048300       425-NORMALIZE-NAME.                                        W-0203
048400           MOVE SPACES TO WK-NAME-OUT.
048500           MOVE 1      TO WK-OUT-PTR.
048600      *    STARTING THE FLAG "ON" SUPPRESSES A LEADING SEPARATOR BEFORE
048700      *    THE FIRST NON-SPACE CHARACTER IS EVER WRITTEN.
048800           MOVE "Y"    TO WK-LAST-WAS-SPACE.
048900
049000      *    ONE PASS OVER WK-NAME-IN, ONE SOURCE CHARACTER PER
049100      *    INVOCATION OF 426-SQUEEZE-ONE-CHAR BELOW.
049200           PERFORM 426-SQUEEZE-ONE-CHAR THRU 426-EXIT
049300                     VARYING WK-NAME-PTR FROM 1 BY 1
049400                     UNTIL WK-NAME-PTR > 30.
049500
049600       425-EXIT.
049700           EXIT.
049800
049900      *-----------------------------------------------------------------
050000      * 426-SQUEEZE-ONE-CHAR - BODY OF THE U2 NORMALIZE LOOP, ONE
050100      * SOURCE CHARACTER PER INVOCATION.  A SPACE JUST SETS THE FLAG;
050200      * A NON-SPACE EMITS AT MOST ONE LEADING SEPARATOR SPACE (AND
050300      * NEVER AT THE VERY START OF THE OUTPUT) THEN THE CHARACTER
050400      * ITSELF.
050500      *-----------------------------------------------------------------
050600       426-SQUEEZE-ONE-CHAR.
050700           IF WK-NAME-IN (WK-NAME-PTR:1) = SPACE
050800               MOVE "Y" TO WK-LAST-WAS-SPACE
050900           ELSE
051000      *            EMIT A SINGLE SEPARATOR FIRST IF ONE OR MORE SOURCE
051100      *            SPACES PRECEDED THIS CHARACTER, UNLESS THIS IS THE
051200      *            VERY FIRST OUTPUT CHARACTER.
051300               IF WK-LAST-WAS-SPACE = "Y" AND WK-OUT-PTR > 1
051400                   MOVE SPACE TO WK-NAME-OUT (WK-OUT-PTR:1)
051500                   ADD 1 TO WK-OUT-PTR
051600               END-IF
051700               MOVE WK-NAME-IN (WK-NAME-PTR:1)
051800                 TO WK-NAME-OUT (WK-OUT-PTR:1)
051900               ADD 1 TO WK-OUT-PTR
052000               MOVE "N" TO WK-LAST-WAS-SPACE
052100           END-IF.
052200
052300       426-EXIT.
052400           EXIT.
052500
052600      *-----------------------------------------------------------------
052700      * 430-CALC-TARGET - RULE U3, CALL COBCALC1 CMD-CODE 02.  THE
052800      * ACTIVITY AND GOAL MULTIPLIERS COME FROM THE TABLE ENTRIES THE
052900      * SEARCHES IN 420-VALIDATE-TRANSACTION LEFT AL-TBL-IDX AND
053000      * GO-TBL-IDX POINTING AT.
053100      *-----------------------------------------------------------------
053200       430-CALC-TARGET.
053300           MOVE SPACES        TO WS-CALC-DATA-IN.
053400           MOVE UT-GENDER      TO TC-GENDER.
053500           MOVE UT-WEIGHT      TO TC-WEIGHT.
053600           MOVE UT-HEIGHT      TO TC-HEIGHT.
053700           MOVE UT-AGE         TO TC-AGE.
053800           MOVE AL-TBL-MULTIPLIER (AL-TBL-IDX) TO TC-ACT-MULTIPLIER.
053900           MOVE GO-TBL-MULTIPLIER (GO-TBL-IDX) TO TC-GOAL-MULTIPLIER.
054000           MOVE 02             TO WS-CALC-CMD-CODE.
054100
054200      *    COBCALC1 RETURNS THE ROUNDED TARGET IN TC-TARGET, REACHED
054300      *    THROUGH THE WS-TARGET-CALC-OUT REDEFINES ABOVE.
054400           CALL "COBCALC1" USING WS-CALC-CMD-CODE                 W-0119
054500                                 WS-CALC-RESP-CODE
054600                                 WS-CALC-DATA-IN
054700                                 WS-CALC-DATA-OUT.
054800
054900       430-EXIT.
055000           EXIT.
055100
055200      *-----------------------------------------------------------------
055300      * 440-WRITE-USER - APPEND THE ACCEPTED USER TO USERS AND TO THE
055400      * IN-MEMORY MASTER TABLE SO A LATER DUPLICATE IN THIS SAME RUN
055500      * IS ALSO CAUGHT.
055600      *-----------------------------------------------------------------
055700       440-WRITE-USER.
055800      *    ASSIGN THE NEXT SYSTEM USER ID - SEE THE W-0277 NOTE ABOVE
055900      *    WK-NEXT-USER-ID'S 77-LEVEL DECLARATION.
056000           ADD 1 TO WK-NEXT-USER-ID.
056100
056200      *    BUILD THE OUTPUT MASTER RECORD FIELD BY FIELD - USM-NAME
056300      *    TAKES THE NORMALIZED NAME FROM 425-NORMALIZE-NAME, NOT THE
056400      *    RAW UT-NAME FROM THE TRANSACTION.
056500           MOVE WK-NEXT-USER-ID TO USM-ID.
056600           MOVE WK-NAME-OUT     TO USM-NAME.
056700           MOVE UT-EMAIL        TO USM-EMAIL.
056800           MOVE UT-AGE          TO USM-AGE.
056900           MOVE UT-WEIGHT       TO USM-WEIGHT.
057000           MOVE UT-HEIGHT       TO USM-HEIGHT.
057100           MOVE UT-GENDER       TO USM-GENDER.
057200           MOVE UT-ACTIVITY-LEVEL-ID TO USM-ACT-LEVEL-ID.
057300           MOVE UT-GOAL-ID      TO USM-GOAL-ID.
057400      *    USM-TARGET COMES STRAIGHT FROM 430-CALC-TARGET'S CALL TO
057500      *    COBCALC1 - NEVER RECOMPUTED HERE.
057600           MOVE TC-TARGET       TO USM-TARGET.
057700
057800           WRITE USM-RECORD.
057900
058000      *    MIRROR THE NEW ROW INTO US-TBL-ENTRY (NAME/EMAIL ONLY - THAT
058100      *    IS ALL 420-VALIDATE-TRANSACTION EVER SEARCHES ON).
058200           ADD 1 TO US-TBL-COUNT.
058300           SET US-TBL-IDX TO US-TBL-COUNT.
058400           MOVE USM-ID     TO US-TBL-ID (US-TBL-IDX).
058500           MOVE USM-NAME   TO US-TBL-NAME (US-TBL-IDX).
058600           MOVE USM-EMAIL  TO US-TBL-EMAIL (US-TBL-IDX).
058700
058800           ADD 1 TO WK-USERS-ACCEPTED.
058900      *    CODE 4 IS INFORMATIONAL ONLY - SEE MESSAGE-TABLE ABOVE.
059000      *    NO PARAGRAPH EVER WRITES IT TO USRRJCT.
059100           MOVE 4 TO WORK-MSG-CODE.
059200
059300       440-EXIT.
059400           EXIT.
059500
059600      *-----------------------------------------------------------------
059700      * 450-REJECT-USER - LIST THE REJECTED TRANSACTION ON USRRJCT.
059800      * WORK-MSG-CODE WAS SET BY WHICHEVER CHECK IN 420-VALIDATE-
059900      * TRANSACTION FAILED.
060000      *-----------------------------------------------------------------
060100       450-REJECT-USER.
060200           MOVE UT-EMAIL           TO RJ-EMAIL.
060300           MOVE MSG (WORK-MSG-CODE) TO RJ-REASON.
060400           WRITE USRRJCT-RECORD.
060500           ADD 1 TO WK-USERS-REJECTED.
060600
060700       450-EXIT.
060800           EXIT.
060900
061000      *-----------------------------------------------------------------
061100      * 900-TERMINATE - CLOSE FILES AND DISPLAY RUN TOTALS.
061200      *-----------------------------------------------------------------
061300       900-TERMINATE.
061400           CLOSE USRTRAN-FILE.
061500           CLOSE USERS-FILE.
061600           CLOSE USRRJCT-FILE.
061700
061800      *    THESE THREE COUNTS SHOULD ALWAYS SUM TO WK-USERS-READ - AN
061900      *    OPERATOR SPOT-CHECK, NOT ENFORCED IN CODE.
062000           DISPLAY "COBCAL10 - TRANSACTIONS READ     " WK-USERS-READ.
062100           DISPLAY "COBCAL10 - USERS ACCEPTED         " WK-USERS-ACCEPTED.
062200           DISPLAY "COBCAL10 - USERS REJECTED         " WK-USERS-REJECTED.
062300
062400       900-EXIT.
062500           EXIT.
062600
062700      *END PROGRAM MYTELCO.
