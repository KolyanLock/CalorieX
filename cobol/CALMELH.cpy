000100      *-----------------------------------------------------------------
000200      *    CALMELH  - MEAL HEADER RECORD LAYOUT
000300      *               ONE RECORD PER MEAL CAPTURED FOR A USER.  THE
000400      *               MEALS FILE IS SORTED BY ME-USER-ID THEN ME-DATE
000500      *               FOR THE REPORTING RUN.
000600      *-----------------------------------------------------------------
000700      *
000800      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000900      *
001000      *-----------------------------------------------------------------
001100      *    MAINTENANCE HISTORY
001200      *    DATE        BY    REQUEST    DESCRIPTION
001300      *    02/11/1991  DCP   W-0121     ORIGINAL LAYOUT.
001400      *    09/02/1994  LMV   W-0182     ADDED ME-DATE-RED BREAKDOWN FOR
001500      *                                 THE DATE CONTROL BREAK.
001600      *    01/08/1999  RJH   Y2K-0017   ME-DATE IS 9(8) YYYYMMDD - NO
001700      *                                 TWO-DIGIT YEAR HELD, NO CHANGE.
001800      *    01/11/2005  DCP   W-0279     REMOVED CAL-MEAL-DATE-RED - A
001900      *                                 STANDARDS AUDIT FOUND NO PROGRAM
002000      *                                 ACTUALLY REFERENCED ME-DATE-YEAR
002100      *                                 /MONTH/DAY; THE COMMENT CLAIMING
002200      *                                 THE DATE CONTROL-BREAK AND
002300      *                                 PERIOD-RANGE ROUTINES USED IT WAS
002400      *                                 WRONG.  COBCAL40 DOES ITS DATE
002500      *                                 CONTROL BREAK DIRECTLY OFF
002600      *                                 CM-DATE, UNBROKEN.
002700      *-----------------------------------------------------------------
002800      *
002900       01  CAL-MEAL-RECORD.
003000      *        ** key field - unique meal identifier
003100           05  ME-ID                       PIC 9(8).
003200      *        ** foreign key - owning user, see CALUSR
003300           05  ME-USER-ID                  PIC 9(6).
003400           05  ME-NAME                     PIC X(30).
003500      *        ** calendar date of the meal, YYYYMMDD
003600           05  ME-DATE                     PIC 9(8).
003700           05  FILLER                      PIC X(28).
003800
003900      *    ONE MEAL AT A TIME IS HELD WHILE ITS LINES ARE ACCUMULATED
004000      *    FROM THE MEALDISH FILE (SEE CALMELL).
004100       01  CAL-MEAL-CURRENT.
004200           05  CM-ID                       PIC 9(8).
004300           05  CM-USER-ID                  PIC 9(6).
004400           05  CM-NAME                     PIC X(30).
004500           05  CM-DATE                     PIC 9(8).
004600           05  CM-CALORIES                 PIC 9(6).
004700           05  FILLER                      PIC X(04).
