000100      *-----------------------------------------------------------------
000200      *    CALMELL  - MEAL-DISH LINE RECORD LAYOUT
000300      *               ONE RECORD PER DISH/SERVINGS LINE WITHIN A MEAL.
000400      *               THE MEALDISH FILE IS SORTED BY MD-MEAL-ID SO
000500      *               THAT EACH MEAL'S LINES ARRIVE TOGETHER.
000600      *-----------------------------------------------------------------
000700      *
000800      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000900      *
001000      *-----------------------------------------------------------------
001100      *    MAINTENANCE HISTORY
001200      *    DATE        BY    REQUEST    DESCRIPTION
001300      *    02/11/1991  DCP   W-0122     ORIGINAL LAYOUT.
001400      *    09/02/1994  LMV   W-0183     ADDED SERVINGS-RED BREAKDOWN.
001500      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
001600      *                                 IN THIS LAYOUT, NO CHANGE.
001700      *    11/30/2004  DCP   W-0277     PULLED MD-LINE-COUNT OUT OF THE
001800      *                                 ACCUMULATOR GROUP TO A 77-LEVEL
001900      *                                 ITEM PER THE SHOP STANDARDS
002000      *                                 REVIEW.
002100      *    01/11/2005  DCP   W-0279     REMOVED CAL-MEALDISH-SVG-RED - A
002200      *                                 STANDARDS AUDIT FOUND NO PROGRAM
002300      *                                 ACTUALLY REFERENCED MD-SVG-WHOLE
002400      *                                 /HUNDREDTHS; THE COMMENT CLAIMING
002500      *                                 THE LINE CALORIE EDIT USED IT WAS
002600      *                                 WRONG.  COBCAL30 EDITS MD-SERVINGS
002700      *                                 DIRECTLY, UNBROKEN.
002800      *-----------------------------------------------------------------
002900      *
003000       01  CAL-MEALDISH-RECORD.
003100      *        ** foreign key - parent meal, see CALMELH
003200           05  MD-MEAL-ID                  PIC 9(8).
003300      *        ** foreign key - dish consumed, see CALDSH
003400           05  MD-DISH-ID                  PIC 9(6).
003500      *        ** number of servings, must be greater than zero
003600           05  MD-SERVINGS                 PIC 9(3)V9(2).
003700           05  FILLER                      PIC X(11).
003800
003900      *    COUNT OF LINES CURRENTLY ACCUMULATED IN CAL-MEALDISH-LINES
004000      *    BELOW - STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD
004100      *    FOR A COUNTER BELONGING TO NO LARGER GROUP OF ITS OWN
004200      *    (W-0277).
004300       77  MD-LINE-COUNT               PIC S9(3) USAGE COMP
004400                                        VALUE ZERO.
004500
004600      *    THE LINES BELONGING TO THE MEAL CURRENTLY BEING READ ARE
004700      *    ACCUMULATED HERE BEFORE THEIR CALORIES ARE SUMMED (RULE M2).
004800       01  CAL-MEALDISH-LINES.
004900           05  MD-LINE-ENTRY OCCURS 50 TIMES
005000                            INDEXED BY MD-LINE-IDX.
005100               10  MD-LINE-DISH-ID         PIC 9(6).
005200               10  MD-LINE-SERVINGS        PIC 9(3)V9(2).
005300               10  MD-LINE-CALORIES        PIC 9(5)V9(2).
005400           05  FILLER                      PIC X(04).
