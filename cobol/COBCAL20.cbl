000100      *-----------------------------------------------------------------
000200      *    COBCAL20 - DISH MASTER MAINTENANCE BATCH
000300      *               READS DISH-CREATION TRANSACTIONS FROM DSHTRAN,
000400      *               VALIDATES AGAINST THE USER MASTER AND THE
000500      *               EXISTING DISH MASTER, DERIVES CALORIES PER
000600      *               SERVING THROUGH COBCALC1 WHEN NOT SUPPLIED, AND
000700      *               APPENDS ACCEPTED DISHES TO DISHES.  REJECTED
000800      *               TRANSACTIONS ARE LISTED ON DSHRJCT.
000900      *-----------------------------------------------------------------
001000      *
001100      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
001200      *
001300      *-----------------------------------------------------------------
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.   COBCAL20.
001600       AUTHOR.       D C PEARCE.
001700       INSTALLATION. MYTELCO DATA CENTER.
001800       DATE-WRITTEN. SEPTEMBER 1988.
001900       DATE-COMPILED.
002000       SECURITY.     CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
002100      *-----------------------------------------------------------------
002200      *    MAINTENANCE HISTORY
002300      *    DATE        BY    REQUEST    DESCRIPTION
002400      *    09/14/1988  RJH   W-0056     ORIGINAL PROGRAM.
002500      *    04/14/1989  RJH   W-0077     ADDED US-USER-ID FOREIGN KEY
002600      *                                 VALIDATION (D3).
002700      *    02/11/1991  DCP   W-0120     ADDED CALL TO COBCALC1 FOR
002800      *                                 CALORIES-PER-SERVING WHEN THE
002900      *                                 TRANSACTION OMITS IT (D1).
003000      *    09/02/1994  LMV   W-0181     DUPLICATE (NAME, USER) CHECK
003100      *                                 NOW RUN AGAINST THE IN-MEMORY
003200      *                                 MASTER TABLE.
003300      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
003400      *                                 OR COMPARED IN THIS PROGRAM,
003500      *                                 NO CHANGE REQUIRED.
003600      *    11/30/2004  DCP   W-0277     PULLED EOF-SWITCH AND THE NEXT
003700      *                                 DISH-ID COUNTER OUT TO 77-LEVEL
003800      *                                 ITEMS PER THE SHOP STANDARDS
003900      *                                 REVIEW - SEE ALSO COBCAL10/30/40.
004000      *    12/14/2004  DCP   W-0277     AUDIT FOLLOW-UP - EXPANDED THE
004100      *                                 NARRATIVE COMMENTS THROUGHOUT
004200      *                                 THIS PROGRAM, NO LOGIC CHANGED.
004300      *    12/21/2004  DCP   W-0278     430-CALC-CALORIES WAS REJECTING
004400      *                                 ON ALL-THREE-MACROS-ZERO ONLY -
004500      *                                 CHANGED TO ANY-ONE-ZERO PER RULE
004600      *                                 D1.  SEE ALSO THE MATCHING FIX IN
004700      *                                 COBCALC1 1000-CALC-DISH-CALORIES.
004800      *-----------------------------------------------------------------
004900      *    LAYOUT NOTE: 110-INITIALIZE PRIMES THE IN-MEMORY USER AND
005000      *    DISH TABLES FROM THE MASTERS BEFORE DSHTRAN IS EVER OPENED,
005100      *    SO 400-PROCESS-DISHES NEVER RE-READS USERS OR DISHES DURING
005200      *    THE MAIN LOOP - IT ONLY SEARCHES THE TABLES.
005300      *-----------------------------------------------------------------
005400       ENVIRONMENT DIVISION.
005500      *    NO PRINTER, NO TERMINAL, NO DATABASE - FLAT FILES ONLY.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER. IBM-370.
005800       OBJECT-COMPUTER. IBM-370.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100      *    CARRIED AS SHOP BOILERPLATE - THIS PROGRAM OWNS NO PRINT FILE
006200      *    AND NEVER REFERENCES C01 BELOW.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600      *    DSHTRAN IS THE DAY'S BATCH OF NEW-DISH TRANSACTIONS.
006700           SELECT DSHTRAN-FILE  ASSIGN TO DSHTRAN
006800                  ORGANIZATION  IS LINE SEQUENTIAL
006900                  FILE STATUS   IS FS-DSHTRAN.
007000      *    USERS IS READ-ONLY HERE - ONLY USM-ID IS NEEDED, TO VALIDATE
007100      *    RULE D3 (THE OWNING USER MUST EXIST).
007200           SELECT USERS-FILE    ASSIGN TO USERS
007300                  ORGANIZATION  IS LINE SEQUENTIAL
007400                  FILE STATUS   IS FS-USERS.
007500      *    DISHES IS READ AT START-UP TO PRIME THE DUPLICATE-NAME TABLE,
007600      *    THEN RE-OPENED EXTEND FOR THE MAIN PROCESSING LOOP.
007700           SELECT DISHES-FILE   ASSIGN TO DISHES
007800                  ORGANIZATION  IS LINE SEQUENTIAL
007900                  FILE STATUS   IS FS-DISHES.
008000      *    DSHRJCT LISTS EVERY REJECTED TRANSACTION WITH ITS REASON.
008100           SELECT DSHRJCT-FILE  ASSIGN TO DSHRJCT
008200                  ORGANIZATION  IS LINE SEQUENTIAL
008300                  FILE STATUS   IS FS-DSHRJCT.
008400
008500       DATA DIVISION.
008600       FILE SECTION.
008700
008800      *    ONE NEW-DISH TRANSACTION.  DT-CALORIES-GIVEN TELLS 400-
008900      *    PROCESS-DISHES WHETHER TO TRUST DT-CALORIES AS SUPPLIED OR
009000      *    TO DERIVE IT VIA COBCALC1 (RULE D1).
009100       FD  DSHTRAN-FILE.
009200       01  DSHTRAN-RECORD.
009300      *        FOREIGN KEY INTO US-TBL-ENTRY - RULE D3.
009400           05  DT-USER-ID                  PIC 9(6).
009500      *        DISH NAME AS SUPPLIED - NORMALIZED BEFORE USE (RULE D2).
009600           05  DT-NAME                     PIC X(40).
009700           05  DT-PROTEIN                  PIC 9(4)V9(2).
009800           05  DT-FAT                      PIC 9(4)V9(2).
009900           05  DT-CARBS                    PIC 9(4)V9(2).
010000      *        SUPPLIED VALUE WHEN DT-CALORIES-WAS-GIVEN, OTHERWISE
010100      *        OVERWRITTEN BY 430-CALC-CALORIES.
010200           05  DT-CALORIES                 PIC 9(5).
010300           05  DT-CALORIES-GIVEN           PIC X(1).
010400               88  DT-CALORIES-WAS-GIVEN       VALUE "Y".
010500           05  FILLER                      PIC X(10).
010600
010700      *    ONLY THE ID COLUMN OF THE USER MASTER IS NEEDED BY THIS
010800      *    PROGRAM - THE REST IS SKIPPED INTO FILLER.
010900       FD  USERS-FILE.
011000       01  USM-RECORD.
011100           05  USM-ID                      PIC 9(6).
011200           05  FILLER                      PIC X(103).
011300
011400      *    THE DISH MASTER ITSELF - READ AT START-UP TO PRIME DI-TBL-
011500      *    ENTRY, THEN EXTENDED AS DISHES ARE ACCEPTED BY 440-WRITE-DISH.
011600       FD  DISHES-FILE.
011700       01  DIM-RECORD.
011800      *        SYSTEM-ASSIGNED, NEVER SUPPLIED ON THE TRANSACTION.
011900           05  DIM-ID                      PIC 9(6).
012000           05  DIM-USER-ID                 PIC 9(6).
012100           05  DIM-NAME                    PIC X(40).
012200           05  DIM-PROTEIN                 PIC 9(4)V9(2).
012300           05  DIM-FAT                     PIC 9(4)V9(2).
012400           05  DIM-CARBS                   PIC 9(4)V9(2).
012500      *        DERIVED (RULE D1) OR CARRIED FROM THE TRANSACTION.
012600           05  DIM-CALORIES                PIC 9(5).
012700           05  FILLER                      PIC X(25).
012800
012900      *    ONE LINE PER REJECTED TRANSACTION.
013000       FD  DSHRJCT-FILE.
013100       01  DSHRJCT-RECORD.
013200           05  RJ-NAME                     PIC X(40).
013300           05  RJ-REASON                   PIC X(30).
013400           05  FILLER                      PIC X(10).
013500
013600       WORKING-STORAGE SECTION.
013700
013800      *    IN-MEMORY REFERENCE TABLES - BOTH LOADED ONCE AT START-UP.
013900           COPY CALUSR.
014000           COPY CALDSH.
014100
014200      *    ERROR-SWITCH IS RESET PER TRANSACTION BY 400-PROCESS-DISHES.
014300       01  SWITCHES.
014400           03  ERROR-SWITCH                PIC X VALUE SPACE.
014500               88  ERRORS                      VALUE "Y".
014600           03  FILLER                      PIC X(8).
014700
014800      *    END-OF-TRANSACTIONS IS TESTED ONLY BY 100-MAIN-LINE'S DRIVING
014900      *    PERFORM - STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD
015000      *    FOR A SWITCH BELONGING TO NO LARGER GROUP (W-0277).
015100       77  EOF-SWITCH                      PIC X VALUE SPACE.
015200           88  END-OF-TRANSACTIONS              VALUE "Y".
015300
015400       01  FILE-STATUS-WORK.
015500           03  FS-DSHTRAN                  PIC XX.
015600               88  FS-DSHTRAN-OK                 VALUE "00".
015700               88  FS-DSHTRAN-EOF                 VALUE "10".
015800           03  FS-USERS                    PIC XX.
015900               88  FS-USERS-OK                    VALUE "00".
016000               88  FS-USERS-EOF                    VALUE "10".
016100           03  FS-DISHES                   PIC XX.
016200               88  FS-DISHES-OK                   VALUE "00".
016300               88  FS-DISHES-EOF                   VALUE "10".
016400           03  FS-DSHRJCT                  PIC XX.
016500               88  FS-DSHRJCT-OK                   VALUE "00".
016600           03  FILLER                      PIC X(8).
016700
016800      *    MESSAGE-TABLE HOLDS THE FOUR REASON TEXTS - "E-" REJECTS,
016900      *    "I-" IS INFORMATIONAL ONLY.  WORK-MSG-CODE INDEXES MSG-
017000      *    TABLE-RED (1-ORIGIN) TO PICK ONE.
017100       01  MESSAGE-TABLE.
017200      *        RULE D2 - DUPLICATE (NAME, USER) IN DI-TBL-ENTRY.
017300           03  FILLER  PIC X(30) VALUE "E-DUPLICATE NAME FOR USER   ".
017400      *        RULE D3 - DT-USER-ID NOT IN US-TBL-ENTRY.
017500           03  FILLER  PIC X(30) VALUE "E-UNKNOWN USER ID           ".
017600      *        RULE D1 - ALL THREE MACROS ZERO, NOTHING TO DERIVE FROM.
017700           03  FILLER  PIC X(30) VALUE "E-MACRONUTRIENTS INCOMPLETE ".
017800      *        SET BY 440-WRITE-DISH, NEVER A REJECT REASON.
017900           03  FILLER  PIC X(30) VALUE "I-DISH ACCEPTED AND WRITTEN ".
018000
018100       01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
018200           03  MSG OCCURS 4 TIMES.
018300               05  FILLER                  PIC X(30).
018400
018500       01  WORK-MSG-CODE                   PIC 99.
018600
018700      *    RUN TOTALS DISPLAYED BY 900-TERMINATE.
018800       01  WORK-COUNTERS.
018900           05  WK-DISHES-READ              PIC S9(6) USAGE COMP
019000                                            VALUE ZERO.
019100           05  WK-DISHES-ACCEPTED          PIC S9(6) USAGE COMP
019200                                            VALUE ZERO.
019300           05  WK-DISHES-REJECTED          PIC S9(6) USAGE COMP
019400                                            VALUE ZERO.
019500           05  FILLER                      PIC X(4).
019600
019700      *    HIGH-WATER-MARK SYSTEM-ASSIGNED DISH ID, PRIMED FROM THE
019800      *    EXISTING MASTER AND INCREMENTED BY 440-WRITE-DISH.  PULLED
019900      *    TO ITS OWN 77-LEVEL SINCE IT IS A KEY-GENERATOR, NOT A RUN
020000      *    STATISTIC (W-0277).
020100       77  WK-NEXT-DISH-ID                 PIC S9(6) USAGE COMP
020200                                            VALUE ZERO.
020300
020400      *    SCRATCH AREA FOR 425-NORMALIZE-NAME - RULE D2.
020500       01  WORK-NAME-NORMALIZE.
020600           05  WK-NAME-IN                  PIC X(40).
020700           05  WK-NAME-OUT                 PIC X(40).
020800           05  WK-NAME-PTR                 PIC S9(4) USAGE COMP.
020900           05  WK-OUT-PTR                  PIC S9(4) USAGE COMP.
021000           05  WK-LAST-WAS-SPACE           PIC X VALUE "Y".
021100           05  FILLER                      PIC X(5).
021200
021300      *    CALL AREA FOR COBCALC1 - CMD-CODE 01, DISH CALORIES FROM
021400      *    MACRONUTRIENTS.  SAME DATA-IN/DATA-OUT CONVENTION USED BY
021500      *    EVERY SHOP CALCULATION SUBPROGRAM.
021600       01  WS-CALC-CMD-CODE                PIC 99.
021700       01  WS-CALC-RESP-CODE               PIC 99.
021800       01  WS-CALC-DATA-IN                 PIC X(512).
021900       01  WS-DISH-CALC-IN REDEFINES WS-CALC-DATA-IN.
022000           05  DC-PROTEIN                  PIC 9(4)V9(2).
022100           05  DC-FAT                      PIC 9(4)V9(2).
022200           05  DC-CARBS                    PIC 9(4)V9(2).
022300           05  FILLER                      PIC X(500).
022400       01  WS-CALC-DATA-OUT                PIC X(2048).
022500       01  WS-DISH-CALC-OUT REDEFINES WS-CALC-DATA-OUT.
022600           05  DC-CALORIES                 PIC 9(5).
022700           05  FILLER                      PIC X(2043).
022800
022900      *-----------------------------------------------------------------
023000      * PROCEDURE DIVISION.
023100      *-----------------------------------------------------------------
023200       PROCEDURE DIVISION.
023300
023400      *    STANDARD THREE-PART DRIVER - LOAD, PROCESS UNTIL DSHTRAN IS
023500      *    EXHAUSTED, TERMINATE.
023600       100-MAIN-LINE.
023700           PERFORM 110-INITIALIZE       THRU 110-EXIT.
023800           PERFORM 400-PROCESS-DISHES   THRU 400-EXIT
023900                   UNTIL END-OF-TRANSACTIONS.
024000           PERFORM 900-TERMINATE        THRU 900-EXIT.
024100           STOP RUN.
024200
024300      *-----------------------------------------------------------------
024400      * 110-INITIALIZE - LOAD THE USER AND DISH MASTERS INTO THEIR
024500      * IN-MEMORY TABLES, THEN OPEN THE TRANSACTION AND OUTPUT FILES
024600      * AND PRIME THE FIRST READ.
024700      *-----------------------------------------------------------------
024800       110-INITIALIZE.
024900           OPEN INPUT  USERS-FILE.
025000           PERFORM 140-LOAD-USERS THRU 140-EXIT
025100                   UNTIL FS-USERS-EOF.
025200           CLOSE USERS-FILE.
025300
025400      *    DISHES IS OPENED INPUT HERE JUST TO PRIME THE TABLE, THEN
025500      *    RE-OPENED EXTEND BELOW FOR THE MAIN LOOP.
025600           OPEN INPUT  DISHES-FILE.
025700           PERFORM 150-LOAD-DISHES THRU 150-EXIT
025800                   UNTIL FS-DISHES-EOF.
025900           CLOSE DISHES-FILE.
026000
026100           OPEN INPUT  DSHTRAN-FILE.
026200           OPEN EXTEND DISHES-FILE.
026300           OPEN OUTPUT DSHRJCT-FILE.
026400
026500           PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
026600
026700       110-EXIT.
026800           EXIT.
026900
027000      *    LOAD ONE USER ID INTO US-TBL-ENTRY - ONLY THE ID IS CARRIED,
027100      *    SINCE RULE D3 ONLY EVER TESTS EXISTENCE.
027200       140-LOAD-USERS.
027300           ADD 1 TO US-TBL-COUNT.
027400           SET US-TBL-IDX TO US-TBL-COUNT.
027500           MOVE USM-ID TO US-TBL-ID (US-TBL-IDX).
027600           READ USERS-FILE.
027700
027800       140-EXIT.
027900           EXIT.
028000
028100      *    LOAD ONE EXISTING DISH ROW INTO DI-TBL-ENTRY AND TRACK THE
028200      *    HIGHEST DIM-ID SEEN SO WK-NEXT-DISH-ID STARTS ABOVE IT.
028300       150-LOAD-DISHES.
028400           ADD 1 TO DI-TBL-COUNT.
028500           SET DI-TBL-IDX TO DI-TBL-COUNT.
028600           MOVE DIM-ID       TO DI-TBL-ID (DI-TBL-IDX).
028700           MOVE DIM-USER-ID  TO DI-TBL-USER-ID (DI-TBL-IDX).
028800           MOVE DIM-NAME     TO DI-TBL-NAME (DI-TBL-IDX).
028900           MOVE DIM-PROTEIN  TO DI-TBL-PROTEIN (DI-TBL-IDX).
029000           MOVE DIM-FAT      TO DI-TBL-FAT (DI-TBL-IDX).
029100           MOVE DIM-CARBS    TO DI-TBL-CARBS (DI-TBL-IDX).
029200           MOVE DIM-CALORIES TO DI-TBL-CALORIES (DI-TBL-IDX).
029300           IF DIM-ID > WK-NEXT-DISH-ID
029400               MOVE DIM-ID TO WK-NEXT-DISH-ID
029500           END-IF.
029600           READ DISHES-FILE.
029700
029800       150-EXIT.
029900           EXIT.
030000
030100      *-----------------------------------------------------------------
030200      * 400-PROCESS-DISHES - MAIN TRANSACTION LOOP.  VALIDATE, THEN
030300      * DERIVE CALORIES ONLY WHEN THE TRANSACTION DID NOT SUPPLY THEM,
030400      * THEN WRITE OR REJECT.
030500      *-----------------------------------------------------------------
030600       400-PROCESS-DISHES.
030700           ADD 1 TO WK-DISHES-READ.
030800           MOVE SPACE TO ERROR-SWITCH.
030900
031000           PERFORM 420-VALIDATE-TRANSACTION THRU 420-EXIT.
031100
031200           IF ERRORS
031300               PERFORM 450-REJECT-DISH THRU 450-EXIT
031400           ELSE
031500      *            RULE D1 IS ONLY EVER CHECKED WHEN THE TRANSACTION
031600      *            LEFT DT-CALORIES BLANK - A SUPPLIED VALUE IS TAKEN
031700      *            AS-IS AND NEVER RECOMPUTED.
031800               IF NOT DT-CALORIES-WAS-GIVEN
031900                   PERFORM 430-CALC-CALORIES THRU 430-EXIT
032000               END-IF
032100      *            430-CALC-CALORIES CAN ITSELF SET ERRORS (ALL THREE
032200      *            MACROS ZERO) SO THE SWITCH IS RE-TESTED HERE.
032300               IF ERRORS
032400                   PERFORM 450-REJECT-DISH THRU 450-EXIT
032500               ELSE
032600                   PERFORM 440-WRITE-DISH THRU 440-EXIT
032700               END-IF
032800           END-IF.
032900
033000           PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
033100
033200       400-EXIT.
033300           EXIT.
033400
033500      *    READ THE NEXT DSHTRAN RECORD, OR SET END-OF-TRANSACTIONS.
033600       410-READ-TRANSACTION.
033700           READ DSHTRAN-FILE
033800               AT END
033900                   MOVE "Y" TO EOF-SWITCH
034000           END-READ.
034100
034200       410-EXIT.
034300           EXIT.
034400
034500      *-----------------------------------------------------------------
034600      * 420-VALIDATE-TRANSACTION - RULES D2 AND D3.
034700      *-----------------------------------------------------------------
034800       420-VALIDATE-TRANSACTION.
034900      *    RULE D2 - NORMALIZE THE NAME FIRST.  THE SEARCH BELOW
035000      *    COMPARES AGAINST THE NORMALIZED FORM, NOT THE RAW DT-NAME.
035100           MOVE DT-NAME TO WK-NAME-IN.
035200           PERFORM 425-NORMALIZE-NAME THRU 425-EXIT.
035300
035400      *    RULE D3 - THE OWNING USER MUST ALREADY EXIST IN US-TBL-
035500      *    ENTRY.  STARTS THE SWITCH "ON" AND CLEARS IT ONLY ON A HIT,
035600      *    THE MIRROR IMAGE OF THE DUPLICATE CHECK BELOW.
035700           SET US-TBL-IDX TO 1.
035800           MOVE "Y" TO ERROR-SWITCH.
035900           MOVE 2   TO WORK-MSG-CODE.
036000           SEARCH US-TBL-ENTRY
036100               AT END
036200                   NEXT SENTENCE
036300               WHEN US-TBL-ID (US-TBL-IDX) = DT-USER-ID
036400                   MOVE SPACE TO ERROR-SWITCH
036500           END-SEARCH.
036600
036700      *    RULE D2 - SKIPPED ENTIRELY IF THE OWNER CHECK ABOVE ALREADY
036800      *    FAILED.  A DISH NAME MUST BE UNIQUE PER USER, NOT GLOBALLY -
036900      *    BOTH DI-TBL-USER-ID AND DI-TBL-NAME MUST MATCH TO REJECT.
037000           IF NOT ERRORS
037100               SET DI-TBL-IDX TO 1
037200               SEARCH DI-TBL-ENTRY
037300                   AT END
037400                       NEXT SENTENCE
037500                   WHEN DI-TBL-USER-ID (DI-TBL-IDX) = DT-USER-ID
037600                    AND DI-TBL-NAME (DI-TBL-IDX) = WK-NAME-OUT
037700                       MOVE "Y" TO ERROR-SWITCH
037800                       MOVE 1   TO WORK-MSG-CODE
037900               END-SEARCH
038000           END-IF.
038100
038200       420-EXIT.
038300           EXIT.
038400
038500      *-----------------------------------------------------------------
038600      * 425-NORMALIZE-NAME - RULE D2, COLLAPSE RUNS OF EMBEDDED SPACES
038700      * AND DROP LEADING/TRAILING SPACES.  SAME BODY AS COBCAL10'S
038800      * 425/426 PAIR, WIDENED TO THE 40-CHARACTER DISH NAME.
038900      *-----------------------------------------------------------------
039000       425-NORMALIZE-NAME.                                        W-0183
039100           MOVE SPACES TO WK-NAME-OUT.
039200           MOVE 1      TO WK-OUT-PTR.
039300           MOVE "Y"    TO WK-LAST-WAS-SPACE.
039400
039500           PERFORM 426-SQUEEZE-ONE-CHAR THRU 426-EXIT
039600                     VARYING WK-NAME-PTR FROM 1 BY 1
039700                     UNTIL WK-NAME-PTR > 40.
039800
039900       425-EXIT.
040000           EXIT.
040100
040200      *-----------------------------------------------------------------
040300      * 426-SQUEEZE-ONE-CHAR - BODY OF THE D2 NORMALIZE LOOP, ONE
040400      * SOURCE CHARACTER PER INVOCATION.  A SPACE ONLY SETS THE FLAG;
040500      * A NON-SPACE EMITS AT MOST ONE LEADING SEPARATOR (NEVER AT THE
040600      * VERY START OF THE OUTPUT) THEN THE CHARACTER ITSELF.
040700      *-----------------------------------------------------------------
040800       426-SQUEEZE-ONE-CHAR.
040900           IF WK-NAME-IN (WK-NAME-PTR:1) = SPACE
041000               MOVE "Y" TO WK-LAST-WAS-SPACE
041100           ELSE
041200               IF WK-LAST-WAS-SPACE = "Y" AND WK-OUT-PTR > 1
041300                   MOVE SPACE TO WK-NAME-OUT (WK-OUT-PTR:1)
041400                   ADD 1 TO WK-OUT-PTR
041500               END-IF
041600               MOVE WK-NAME-IN (WK-NAME-PTR:1)
041700                 TO WK-NAME-OUT (WK-OUT-PTR:1)
041800               ADD 1 TO WK-OUT-PTR
041900               MOVE "N" TO WK-LAST-WAS-SPACE
042000           END-IF.
042100
042200       426-EXIT.
042300           EXIT.
042400
042500      *-----------------------------------------------------------------
042600      * 430-CALC-CALORIES - RULE D1, CALL COBCALC1 CMD-CODE 01.  IF ANY
042700      * ONE MACRONUTRIENT IS MISSING THE TRANSACTION IS REJECTED RATHER
042800      * THAN CALLED - W-0278 CORRECTED THE TEST FROM ALL-THREE-ZERO TO
042900      * ANY-ONE-ZERO, SINCE A DISH WITH FAT LEFT BLANK BUT PROTEIN AND
043000      * CARBS ENTERED WAS PASSING THROUGH AND BEING CALCULATED AS IF
043100      * FAT WERE GENUINELY ZERO.
043200      *-----------------------------------------------------------------
043300       430-CALC-CALORIES.
043400           IF DT-PROTEIN = ZERO OR DT-FAT = ZERO OR DT-CARBS = ZERO
043500               MOVE "Y" TO ERROR-SWITCH
043600               MOVE 3   TO WORK-MSG-CODE
043700               GO TO 430-EXIT
043800           END-IF.
043900
044000           MOVE SPACES    TO WS-CALC-DATA-IN.
044100           MOVE DT-PROTEIN TO DC-PROTEIN.
044200           MOVE DT-FAT     TO DC-FAT.
044300           MOVE DT-CARBS   TO DC-CARBS.
044400           MOVE 01         TO WS-CALC-CMD-CODE.
044500
044600      *    COBCALC1 RETURNS THE ROUNDED RESULT IN DC-CALORIES, REACHED
044700      *    THROUGH THE WS-DISH-CALC-OUT REDEFINES ABOVE.
044800           CALL "COBCALC1" USING WS-CALC-CMD-CODE                 W-0120
044900                                 WS-CALC-RESP-CODE
045000                                 WS-CALC-DATA-IN
045100                                 WS-CALC-DATA-OUT.
045200
045300           MOVE DC-CALORIES TO DT-CALORIES.
045400
045500       430-EXIT.
045600           EXIT.
045700
045800      *-----------------------------------------------------------------
045900      * 440-WRITE-DISH - APPEND THE ACCEPTED DISH TO DISHES AND TO THE
046000      * IN-MEMORY MASTER TABLE SO A LATER DUPLICATE IN THIS SAME RUN
046100      * IS ALSO CAUGHT.
046200      *-----------------------------------------------------------------
046300       440-WRITE-DISH.
046400      *    ASSIGN THE NEXT SYSTEM DISH ID - SEE THE W-0277 NOTE ABOVE
046500      *    WK-NEXT-DISH-ID'S 77-LEVEL DECLARATION.
046600           ADD 1 TO WK-NEXT-DISH-ID.
046700
046800           MOVE WK-NEXT-DISH-ID TO DIM-ID.
046900           MOVE DT-USER-ID      TO DIM-USER-ID.
047000           MOVE WK-NAME-OUT     TO DIM-NAME.
047100           MOVE DT-PROTEIN      TO DIM-PROTEIN.
047200           MOVE DT-FAT          TO DIM-FAT.
047300           MOVE DT-CARBS        TO DIM-CARBS.
047400      *    DT-CALORIES HOLDS EITHER THE SUPPLIED VALUE OR THE RESULT
047500      *    430-CALC-CALORIES DERIVED - NEVER RECOMPUTED HERE.
047600           MOVE DT-CALORIES     TO DIM-CALORIES.
047700
047800           WRITE DIM-RECORD.
047900
048000      *    MIRROR THE NEW ROW INTO DI-TBL-ENTRY (ID/USER/NAME ONLY -
048100      *    THAT IS ALL 420-VALIDATE-TRANSACTION EVER SEARCHES ON).
048200           ADD 1 TO DI-TBL-COUNT.
048300           SET DI-TBL-IDX TO DI-TBL-COUNT.
048400           MOVE DIM-ID       TO DI-TBL-ID (DI-TBL-IDX).
048500           MOVE DIM-USER-ID  TO DI-TBL-USER-ID (DI-TBL-IDX).
048600           MOVE DIM-NAME     TO DI-TBL-NAME (DI-TBL-IDX).
048700
048800           ADD 1 TO WK-DISHES-ACCEPTED.
048900      *    CODE 4 IS INFORMATIONAL ONLY - SEE MESSAGE-TABLE ABOVE.
049000           MOVE 4 TO WORK-MSG-CODE.
049100
049200       440-EXIT.
049300           EXIT.
049400
049500      *-----------------------------------------------------------------
049600      * 450-REJECT-DISH - LIST THE REJECTED TRANSACTION ON DSHRJCT.
049700      * WORK-MSG-CODE WAS SET BY WHICHEVER CHECK FAILED EARLIER.
049800      *-----------------------------------------------------------------
049900       450-REJECT-DISH.
050000           MOVE DT-NAME             TO RJ-NAME.
050100           MOVE MSG (WORK-MSG-CODE) TO RJ-REASON.
050200           WRITE DSHRJCT-RECORD.
050300           ADD 1 TO WK-DISHES-REJECTED.
050400
050500       450-EXIT.
050600           EXIT.
050700
050800      *-----------------------------------------------------------------
050900      * 900-TERMINATE - CLOSE FILES AND DISPLAY RUN TOTALS.
051000      *-----------------------------------------------------------------
051100       900-TERMINATE.
051200           CLOSE DSHTRAN-FILE.
051300           CLOSE DISHES-FILE.
051400           CLOSE DSHRJCT-FILE.
051500
051600      *    THESE THREE COUNTS SHOULD ALWAYS SUM TO WK-DISHES-READ - AN
051700      *    OPERATOR SPOT-CHECK, NOT ENFORCED IN CODE.
051800           DISPLAY "COBCAL20 - TRANSACTIONS READ      " WK-DISHES-READ.
051900           DISPLAY "COBCAL20 - DISHES ACCEPTED         " WK-DISHES-ACCEPTED.
052000           DISPLAY "COBCAL20 - DISHES REJECTED         " WK-DISHES-REJECTED.
052100
052200       900-EXIT.
052300           EXIT.
052400
052500      *END PROGRAM MYTELCO.
