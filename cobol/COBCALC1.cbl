000100      *-----------------------------------------------------------------
000200      *    COBCALC1 - CALORIE CALCULATOR SUBPROGRAM
000300      *               PURE CALCULATION UNIT - NO FILE I/O.  CALLED BY
000400      *               COBCAL10 (DAILY CALORIE TARGET) AND COBCAL20
000500      *               (DISH CALORIES PER SERVING) USING THE STANDARD
000600      *               CMD-CODE/RESP-CODE/DATA-IN/DATA-OUT CALLING
000700      *               CONVENTION SHARED WITH THE OTHER MYTELCO API
000800      *               SUBPROGRAMS.
000900      *-----------------------------------------------------------------
001000      *
001100      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
001200      *
001300      *-----------------------------------------------------------------
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.   COBCALC1.
001600       AUTHOR.       R J HARTLEY.
001700       INSTALLATION. MYTELCO DATA CENTER.
001800       DATE-WRITTEN. FEBRUARY 1991.
001900       DATE-COMPILED.
002000       SECURITY.     CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
002100      *-----------------------------------------------------------------
002200      *    MAINTENANCE HISTORY
002300      *    DATE        BY    REQUEST    DESCRIPTION
002400      *    02/11/1991  RJH   W-0119     ORIGINAL PROGRAM - CMD-CODE 01
002500      *                                 DISH CALORIES, CMD-CODE 02
002600      *                                 DAILY CALORIE TARGET.
002700      *    07/19/1992  RJH   W-0133     CORRECTED FEMALE HEIGHT FACTOR,
002800      *                                 WAS TRANSPOSED WITH AGE FACTOR.
002900      *    09/02/1994  LMV   W-0181     ROUTED THE GENDER TEST THROUGH
003000      *                                 VALID-GENDER-CODE CLASS TEST.
003100      *    05/30/1996  LMV   W-0206     WIDENED WS-RAW-TARGET TO S9(7)
003200      *                                 TO AVOID TRUNCATION ON HIGH
003300      *                                 ACTIVITY MULTIPLIERS.
003400      *    11/12/1998  RJH   W-0239     CMD-CODE 01 NOW REJECTS WHEN
003500      *                                 ALL THREE MACROS ARE ZERO.
003600      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE ARITHMETIC
003700      *                                 IN THIS PROGRAM, NO CHANGE
003800      *                                 REQUIRED FOR CENTURY ROLLOVER.
003900      *    03/22/2001  DCP   W-0255     ADDED BAD-CMD-CODE PATH, WAS
004000      *                                 FALLING THROUGH TO DISH CALC.
004100      *    11/30/2004  DCP   W-0277     PULLED ERROR-SWITCH OUT TO A
004200      *                                 77-LEVEL ITEM AND ADDED A
004300      *                                 STANDALONE CALL COUNTER, BOTH
004400      *                                 PER THE SHOP STANDARDS REVIEW -
004500      *                                 SEE ALSO COBCAL10/20/30/40.
004600      *    12/14/2004  DCP   W-0277     AUDIT FOLLOW-UP - EXPANDED THE
004700      *                                 NARRATIVE COMMENTS THROUGHOUT
004800      *                                 THIS PROGRAM, NO LOGIC CHANGED.
004900      *    12/21/2004  DCP   W-0278     1000-CALC-DISH-CALORIES AND
005000      *                                 2000-CALC-DAILY-TARGET WERE
005100      *                                 ROUNDING AN INTERMEDIATE FIELD
005200      *                                 AND THEN MOVING IT INTO THE
005300      *                                 OUTPUT FIELD WITH A PLAIN MOVE,
005400      *                                 WHICH TRUNCATES RATHER THAN
005500      *                                 ROUNDS.  BOTH COMPUTES NOW
005600      *                                 TARGET THE OUTPUT FIELD WITH
005700      *                                 ROUNDED DIRECTLY AND THE NOW
005800      *                                 UNNEEDED WS-RAW-CALORIES AND
005900      *                                 WS-RAW-TARGET FIELDS WERE
006000      *                                 REMOVED.  ALSO WIDENED THE
006100      *                                 CMD-CODE 01 ALL-MACROS-ZERO
006200      *                                 REJECT TEST TO ANY-ONE-ZERO
006300      *                                 PER RULE D1.
006400      *-----------------------------------------------------------------
006500      *    LAYOUT NOTE: THIS IS THE ONLY COBCAL PROGRAM WITH NO FILE
006600      *    SECTION, NO INPUT-OUTPUT SECTION AND NO SELECT CLAUSES - IT
006700      *    IS A CALLED SUBPROGRAM, NOT A BATCH JOB IN ITS OWN RIGHT.
006800      *    EVERYTHING IT NEEDS ARRIVES THROUGH THE LINKAGE SECTION, AND
006900      *    EVERYTHING IT RETURNS LEAVES THROUGH DATA-OUT.  IT STILL
007000      *    CARRIES AN ENVIRONMENT DIVISION, THOUGH, SINCE THE
007100      *    GENDER-CODE CLASS TEST USED BY 2000-CALC-DAILY-TARGET IS
007200      *    DEFINED IN SPECIAL-NAMES, NOT IN WORKING-STORAGE.
007300      *-----------------------------------------------------------------
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SPECIAL-NAMES.
007700           CLASS VALID-GENDER-CODE IS "M" "F".                    W-0181
007800
007900       DATA DIVISION.
008000       WORKING-STORAGE SECTION.
008100
008200      *    ERROR-SWITCH USED TO LIVE IN A ONE-MEMBER SWITCHES GROUP;
008300      *    SINCE IT WAS THE ONLY SWITCH THIS SUBPROGRAM EVER NEEDED,
008400      *    THE GROUP IS RETIRED AND THE SWITCH PROMOTED TO A STANDALONE
008500      *    77-LEVEL ITEM PER THE SHOP'S REVISED STANDARD FOR A SWITCH
008600      *    BELONGING TO NO LARGER GROUP (W-0277).
008700       77  ERROR-SWITCH                    PIC X VALUE SPACE.
008800           88  ERRORS                           VALUE "Y".
008900
009000       01  SWITCH-OFF                      PIC X VALUE "N".
009100
009200      *    RUNNING COUNT OF INVOCATIONS SINCE THE CALLING PROGRAM
009300      *    LOADED THIS SUBPROGRAM - A CALLED SUBPROGRAM HAS NO RUN
009400      *    TOTALS OF ITS OWN TO DISPLAY AT TERMINATION LIKE THE BATCH
009500      *    PROGRAMS DO, SO THIS IS WHAT THE SHOP'S STANDARD COUNTER
009600      *    HABIT BECOMES HERE - A STANDALONE 77-LEVEL WITH NO GROUP TO
009700      *    BELONG TO (W-0277).
009800       77  WS-CALL-COUNT                   PIC S9(8) USAGE COMP
009900                                            VALUE ZERO.
010000
010100      *    MESSAGE-TABLE HOLDS BOTH SUCCESS TEXTS AND ALL THREE REJECT
010200      *    REASONS THIS SUBPROGRAM CAN RETURN - "E-" REJECTS, "I-" DOES
010300      *    NOT.  WORK-MSG-CODE INDEXES MSG-TABLE-RED (1-ORIGIN), BUT
010400      *    NOTE THAT NEITHER CALLING PROGRAM ACTUALLY READS THIS TABLE
010500      *    BACK OUT - IT EXISTS FOR CONSISTENCY WITH THE REST OF THE
010600      *    SHOP'S SUBPROGRAMS AND FOR A PROGRAMMER READING A DUMP.
010700       01  MESSAGE-TABLE.
010800           03  FILLER  PIC X(30) VALUE "I-CALORIES CALCULATED       ".
010900           03  FILLER  PIC X(30) VALUE "I-TARGET CALCULATED         ".
011000           03  FILLER  PIC X(30) VALUE "E-INVALID CMD CODE          ".
011100      *        RULE D1 - A DISH MISSING ANY ONE MACRO IS ALMOST
011200      *        CERTAINLY A DATA-ENTRY OMISSION, NOT A GENUINE ZERO.
011300           03  FILLER  PIC X(30) VALUE "E-MACRO MISSING               ".
011400           03  FILLER  PIC X(30) VALUE "E-INVALID GENDER CODE       ".
011500
011600       01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
011700           03  MSG OCCURS 5 TIMES.
011800               05  FILLER                  PIC X(30).
011900
012000       01  WORK-MSG-CODE                   PIC 99.
012100
012200      *    SCRATCH FIELDS FOR BOTH CMD-CODES - THE DISH CALCULATION
012300      *    ONLY USES WS-ROUNDED-CALORIES, THE TARGET CALCULATION ONLY
012400      *    USES WS-BMR-VALUE/WS-ROUNDED-TARGET - KEPT IN ONE GROUP
012500      *    SINCE NEITHER CALCULATION RUNS AT THE SAME TIME AS THE
012600      *    OTHER.  W-0278 DROPPED THE WS-RAW-CALORIES/WS-RAW-TARGET
012700      *    INTERMEDIATE FIELDS THAT USED TO SIT BETWEEN THE ROUNDED
012800      *    COMPUTE AND THESE TWO - THE ROUNDED PHRASE NOW TARGETS
012900      *    WS-ROUNDED-CALORIES/WS-ROUNDED-TARGET DIRECTLY.
013000       01  CALC-WORK-AREA.
013100           05  WS-BMR-VALUE                PIC S9(6)V99 USAGE COMP-3.
013200           05  WS-ROUNDED-CALORIES         PIC S9(5)    USAGE COMP-3.
013300           05  WS-ROUNDED-TARGET           PIC S9(5)    USAGE COMP-3.
013400           05  FILLER                      PIC X(4).
013500
013600       LINKAGE SECTION.
013700      *    STANDARD MYTELCO API SUBPROGRAM CALLING CONVENTION - SEE
013800      *    ALSO THE OTHER CALL "COBCALC1" SITES IN COBCAL10 AND
013900      *    COBCAL20.
014000       01  CMD-CODE                        PIC 99.
014100       01  RESP-CODE                       PIC 99.
014200       01  DATA-IN                         PIC X(512).
014300
014400      *    ALTERNATE VIEW OF DATA-IN - DISH MACROS, CMD-CODE 01.
014500       01  DISH-CALC-IN REDEFINES DATA-IN.
014600           05  DC-PROTEIN                  PIC 9(4)V9(2).
014700           05  DC-FAT                      PIC 9(4)V9(2).
014800           05  DC-CARBS                    PIC 9(4)V9(2).
014900           05  FILLER                      PIC X(500).
015000
015100      *    ALTERNATE VIEW OF DATA-IN - USER BIOMETRICS AND GOAL
015200      *    MULTIPLIERS, CMD-CODE 02.
015300       01  TARGET-CALC-IN REDEFINES DATA-IN.
015400           05  TC-GENDER                   PIC X(1).
015500           05  TC-WEIGHT                   PIC 9(3)V9(1).
015600           05  TC-HEIGHT                   PIC 9(3).
015700           05  TC-AGE                      PIC 9(3).
015800           05  TC-ACT-MULTIPLIER           PIC 9(1)V9(3).
015900           05  TC-GOAL-MULTIPLIER          PIC 9(1)V9(3).
016000           05  FILLER                      PIC X(497).
016100
016200       01  DATA-OUT                        PIC X(2048).
016300
016400      *    ALTERNATE VIEW OF DATA-OUT - DISH CALORIES RESULT.
016500       01  DISH-CALC-OUT REDEFINES DATA-OUT.
016600           05  DC-CALORIES                 PIC 9(5).
016700           05  FILLER                      PIC X(2043).
016800
016900      *    ALTERNATE VIEW OF DATA-OUT - DAILY CALORIE TARGET RESULT.
017000       01  TARGET-CALC-OUT REDEFINES DATA-OUT.
017100           05  TC-TARGET                   PIC 9(5).
017200           05  FILLER                      PIC X(2043).
017300
017400      *-----------------------------------------------------------------
017500      * PROCEDURE DIVISION.
017600      *-----------------------------------------------------------------
017700       PROCEDURE DIVISION USING CMD-CODE RESP-CODE DATA-IN DATA-OUT.
017800
017900      *    MAIN RESETS THE SWITCH AND THE CALLER'S RETURN AREAS ON
018000      *    EVERY CALL, SINCE WORKING-STORAGE IS NOT GUARANTEED CLEAN
018100      *    BETWEEN CALLS ON EVERY COMPILER THIS SUBPROGRAM HAS RUN
018200      *    UNDER OVER THE YEARS.
018300       MAIN.
018400           ADD 1 TO WS-CALL-COUNT.
018500           MOVE SWITCH-OFF    TO ERROR-SWITCH.
018600           MOVE ZERO          TO RESP-CODE.
018700           MOVE SPACES        TO DATA-OUT.
018800
018900      *    CMD-CODE 01 IS THE DISH-CALORIES CALCULATION (RULE D1),
019000      *    CMD-CODE 02 IS THE DAILY-TARGET CALCULATION (RULE U3).
019100      *    ANYTHING ELSE IS A PROGRAMMING ERROR IN THE CALLER.
019200           EVALUATE CMD-CODE
019300               WHEN 01
019400                    PERFORM 1000-CALC-DISH-CALORIES
019500                       THRU 1000-EXIT
019600               WHEN 02
019700                    PERFORM 2000-CALC-DAILY-TARGET
019800                       THRU 2000-EXIT
019900               WHEN OTHER
020000                    PERFORM 9000-BAD-CMD-CODE                     W-0255
020100                       THRU 9000-EXIT
020200           END-EVALUATE.
020300
020400           GOBACK.
020500
020600      *-----------------------------------------------------------------
020700      * CMD-CODE 01 - DISH CALORIES FROM MACRONUTRIENTS (RULE D1).
020800      *-----------------------------------------------------------------
020900       1000-CALC-DISH-CALORIES.
021000
021100      *    A DISH MISSING ANY ONE OF PROTEIN, FAT OR CARBS IS REJECTED
021200      *    RATHER THAN RETURNING A RESULT CALCULATED WITH THE MISSING
021300      *    MACRO TREATED AS A GENUINE ZERO - ADDED UNDER W-0239 AFTER A
021400      *    BATCH OF DATA-ENTRY DISHES WITH NO MACROS AT ALL CAME THROUGH
021500      *    SHOWING ZERO CALORIES, WHICH LOOKED LIKE A CALCULATED ANSWER
021600      *    RATHER THAN MISSING INPUT.  W-0278 WIDENED THE TEST FROM
021700      *    ALL-THREE-ZERO TO ANY-ONE-ZERO PER RULE D1 - A DISH WITH FAT
021800      *    LEFT BLANK BUT PROTEIN AND CARBS ENTERED WAS PASSING THROUGH
021900      *    AND BEING CALCULATED AS IF FAT WERE GENUINELY ZERO.
022000           IF  DC-PROTEIN = ZERO OR DC-FAT = ZERO OR DC-CARBS = ZERO
022100               MOVE 4             TO WORK-MSG-CODE
022200               MOVE "Y"           TO ERROR-SWITCH
022300               MOVE 1             TO RESP-CODE
022400               GO TO 1000-EXIT
022500           END-IF.
022600
022700      *    ATWATER FACTORS - 4 CALORIES PER GRAM OF PROTEIN OR CARBS,
022800      *    9 PER GRAM OF FAT.  THIS IS THE ENTIRE RULE D1 FORMULA.
022900      *    W-0278 MOVED THE ROUNDED PHRASE ONTO THIS COMPUTE DIRECTLY,
023000      *    TARGETING WS-ROUNDED-CALORIES INSTEAD OF ROUNDING AN
023100      *    INTERMEDIATE FIELD AND THEN MOVING IT - A PLAIN MOVE DOES
023200      *    NOT ROUND, IT TRUNCATES, SO A RAW RESULT OF 450.6 WAS COMING
023300      *    OUT AS 450 INSTEAD OF THE 451 RULE D1 CALLS FOR.
023400           COMPUTE WS-ROUNDED-CALORIES ROUNDED =
023500                   (DC-PROTEIN * 4) + (DC-FAT * 9) + (DC-CARBS * 4).
023600
023700           MOVE WS-ROUNDED-CALORIES TO DC-CALORIES.
023800           MOVE 1                   TO WORK-MSG-CODE.
023900
024000       1000-EXIT.
024100           EXIT.
024200
024300      *-----------------------------------------------------------------
024400      * CMD-CODE 02 - DAILY CALORIE TARGET FROM BIOMETRICS (RULE U3).
024500      *-----------------------------------------------------------------
024600       2000-CALC-DAILY-TARGET.
024700
024800      *    TC-GENDER MUST BE "M" OR "F" - ROUTED THROUGH THE
024900      *    VALID-GENDER-CODE CLASS TEST UNDER W-0181 RATHER THAN A
025000      *    LITERAL COMPARISON, SO A FUTURE THIRD CODE NEEDS ONLY A
025100      *    CHANGE TO THE CLASS DEFINITION IN SPECIAL-NAMES.
025200           IF  TC-GENDER IS NOT VALID-GENDER-CODE                 W-0181
025300               MOVE 5             TO WORK-MSG-CODE
025400               MOVE "Y"           TO ERROR-SWITCH
025500               MOVE 1             TO RESP-CODE
025600               GO TO 2000-EXIT
025700           END-IF.
025800
025900      *    MIFFLIN-ST JEOR BASAL METABOLIC RATE, SEPARATE CONSTANTS
026000      *    FOR EACH GENDER - THE FEMALE HEIGHT AND AGE FACTORS WERE
026100      *    TRANSPOSED IN THE ORIGINAL 1991 CODING AND CORRECTED BY
026200      *    W-0133 THE FOLLOWING YEAR.
026300           IF  TC-GENDER = "M"
026400               COMPUTE WS-BMR-VALUE ROUNDED =
026500                       88.36 + (13.4 * TC-WEIGHT) + (4.8 * TC-HEIGHT)
026600                             - (5.7 * TC-AGE)
026700           ELSE
026800               COMPUTE WS-BMR-VALUE ROUNDED =
026900                       447.6 + (9.2 * TC-WEIGHT) + (3.1 * TC-HEIGHT)
027000                             - (4.3 * TC-AGE)
027100           END-IF.
027200
027300      *    BMR TIMES THE USER'S ACTIVITY-LEVEL MULTIPLIER TIMES THEIR
027400      *    GOAL MULTIPLIER - RULE U3.  THE INTERMEDIATE WS-RAW-TARGET
027500      *    FIELD THAT USED TO HOLD THIS PRODUCT WAS WIDENED TO S9(7)
027600      *    UNDER W-0206 SINCE THE HIGHEST ACTIVITY/GOAL COMBINATION
027700      *    COULD OVERFLOW THE ORIGINAL S9(5) FIELD; W-0278 REMOVED
027800      *    THAT FIELD ENTIRELY AND MOVED THE ROUNDED PHRASE ONTO THIS
027900      *    COMPUTE DIRECTLY, TARGETING WS-ROUNDED-TARGET, BECAUSE A
028000      *    PLAIN MOVE OUT OF AN INTERMEDIATE FIELD TRUNCATES RATHER
028100      *    THAN ROUNDS AND WAS SILENTLY LOSING THE HALF-UP CALORIE
028200      *    REQUIRED BY RULE U3.  COBOL SIZES THE WORKING PRECISION OF
028300      *    THIS COMPUTE TO THE EXPRESSION, NOT TO THE RECEIVING FIELD,
028400      *    SO TARGETING WS-ROUNDED-TARGET DIRECTLY DOES NOT REINTRODUCE
028500      *    THE W-0206 OVERFLOW.
028600           COMPUTE WS-ROUNDED-TARGET ROUNDED =
028700                   WS-BMR-VALUE * TC-ACT-MULTIPLIER * TC-GOAL-MULTIPLIER.
028800
028900           MOVE WS-ROUNDED-TARGET TO TC-TARGET.
029000           MOVE 2                 TO WORK-MSG-CODE.
029100
029200       2000-EXIT.
029300           EXIT.
029400
029500      *-----------------------------------------------------------------
029600      * UNKNOWN CMD-CODE RECEIVED - REJECT THE CALL.
029700      *-----------------------------------------------------------------
029800       9000-BAD-CMD-CODE.                                         W-0255
029900
030000      *    ADDED UNDER W-0255 AFTER A CALLER PASSING AN UNSUPPORTED
030100      *    CMD-CODE WAS FALLING THROUGH INTO THE DISH-CALORIES PATH BY
030200      *    ACCIDENT OF PARAGRAPH ORDER, RETURNING A MEANINGLESS RESULT
030300      *    INSTEAD OF AN ERROR.
030400           MOVE 3             TO WORK-MSG-CODE.
030500           MOVE "Y"           TO ERROR-SWITCH.
030600           MOVE 1             TO RESP-CODE.
030700
030800       9000-EXIT.
030900           EXIT.
031000
031100      *END PROGRAM MYTELCO.
