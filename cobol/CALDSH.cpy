000100      *-----------------------------------------------------------------
000200      *    CALDSH   - DISH MASTER RECORD LAYOUT
000300      *               ONE RECORD PER DISH OWNED BY A USER.  DI-NAME
000400      *               MUST BE UNIQUE WITHIN DI-USER-ID (RULE D2).
000500      *-----------------------------------------------------------------
000600      *
000700      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000800      *
000900      *-----------------------------------------------------------------
001000      *    MAINTENANCE HISTORY
001100      *    DATE        BY    REQUEST    DESCRIPTION
001200      *    09/14/1988  RJH   W-0056     ORIGINAL LAYOUT.
001300      *    04/14/1989  RJH   W-0077     ADDED DI-USER-ID FOREIGN KEY.
001400      *    02/11/1991  DCP   W-0120     ADDED MACRONUTRIENT FIELDS AND
001500      *                                 DI-CALORIES, DERIVED WHEN THE
001600      *                                 CREATION TRANSACTION OMITS IT.
001700      *    09/02/1994  LMV   W-0181     ADDED MACRO-GROUP REDEFINES.
001800      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
001900      *                                 IN THIS LAYOUT, NO CHANGE.
002000      *    11/30/2004  DCP   W-0277     PULLED DI-TBL-COUNT OUT OF THE
002100      *                                 TABLE GROUP TO A 77-LEVEL ITEM
002200      *                                 PER THE SHOP STANDARDS REVIEW.
002300      *    01/11/2005  DCP   W-0279     REMOVED CAL-DISH-MACRO-RED AND
002400      *                                 CAL-DISH-KEY-RED - A STANDARDS
002500      *                                 AUDIT FOUND NEITHER REDEFINES
002600      *                                 WAS ACTUALLY REFERENCED BY ANY
002700      *                                 PROGRAM; THE COMMENTS CLAIMING
002800      *                                 COBCALC1 AND THE DUPLICATE-NAME
002900      *                                 CHECK USED THEM WERE WRONG.
003000      *                                 COBCAL20 BUILDS ITS COBCALC1
003100      *                                 CALL AND CHECKS FOR A DUPLICATE
003200      *                                 (NAME, USER) STRAIGHT OFF
003300      *                                 DI-PROTEIN/FAT/CARBS AND
003400      *                                 DI-TBL-NAME/DI-TBL-USER-ID.
003500      *-----------------------------------------------------------------
003600      *
003700       01  CAL-DISH-RECORD.
003800      *        ** key field - unique dish identifier
003900           05  DI-ID                       PIC 9(6).
004000      *        ** foreign key - owning user, see CALUSR
004100           05  DI-USER-ID                  PIC 9(6).
004200           05  DI-NAME                     PIC X(40).
004300           05  DI-PROTEIN                  PIC 9(4)V9(2).
004400           05  DI-FAT                      PIC 9(4)V9(2).
004500           05  DI-CARBS                    PIC 9(4)V9(2).
004600           05  DI-CALORIES                 PIC 9(5).
004700           05  FILLER                      PIC X(25).
004800
004900      *    RUNNING COUNT OF ENTRIES LOADED INTO CAL-DISH-TABLE BELOW -
005000      *    STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD FOR A
005100      *    COUNTER BELONGING TO NO LARGER GROUP OF ITS OWN (W-0277).
005200       77  DI-TBL-COUNT                PIC S9(6) USAGE COMP
005300                                        VALUE ZERO.
005400
005500      *    THE DISH MASTER IS HELD ENTIRELY IN WORKING STORAGE AND
005600      *    SEARCHED BY KEY - VOLUMES ARE SMALL ENOUGH THAT AN INDEXED
005700      *    VSAM FILE IS NOT WARRANTED.
005800       01  CAL-DISH-TABLE.
005900           05  DI-TBL-ENTRY OCCURS 4000 TIMES
006000                            INDEXED BY DI-TBL-IDX.
006100               10  DI-TBL-ID               PIC 9(6).
006200               10  DI-TBL-USER-ID          PIC 9(6).
006300               10  DI-TBL-NAME             PIC X(40).
006400               10  DI-TBL-PROTEIN          PIC 9(4)V9(2).
006500               10  DI-TBL-FAT              PIC 9(4)V9(2).
006600               10  DI-TBL-CARBS            PIC 9(4)V9(2).
006700               10  DI-TBL-CALORIES         PIC 9(5).
006800           05  FILLER                      PIC X(04).
