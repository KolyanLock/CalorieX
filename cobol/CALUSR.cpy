000100      *-----------------------------------------------------------------
000200      *    CALUSR   - USER MASTER RECORD LAYOUT
000300      *               ONE RECORD PER REGISTERED USER OF THE WELLNESS
000400      *               SYSTEM.  US-EMAIL IS THE AUTHENTICATION KEY AND
000500      *               MUST BE UNIQUE ACROSS THE FILE (RULE U1).
000600      *-----------------------------------------------------------------
000700      *
000800      *--------------------PART OF MYTELCO WELLNESS SYSTEM-------------
000900      *
001000      *-----------------------------------------------------------------
001100      *    MAINTENANCE HISTORY
001200      *    DATE        BY    REQUEST    DESCRIPTION
001300      *    08/23/1987  RJH   W-0041     ORIGINAL LAYOUT - NAME, EMAIL,
001400      *                                 AGE, WEIGHT, HEIGHT, GENDER.
001500      *    04/14/1989  RJH   W-0077     ADDED ACTIVITY LEVEL AND GOAL
001600      *                                 FOREIGN KEYS.
001700      *    02/11/1991  DCP   W-0119     ADDED US-DAILY-CALORIE-TARGET,
001800      *                                 DERIVED ON CREATE BY COBCAL10.
001900      *    09/02/1994  LMV   W-0180     ADDED EMAIL-SPLIT REDEFINES FOR
002000      *                                 THE DUPLICATE CHECK ROUTINE.
002100      *    01/08/1999  RJH   Y2K-0017   REVIEWED - NO DATE FIELDS HELD
002200      *                                 IN THIS LAYOUT, NO CHANGE.
002300      *    06/19/2003  DCP   W-0266     WIDENED FILLER, NO FUNCTIONAL
002400      *                                 CHANGE.
002500      *    11/30/2004  DCP   W-0277     PULLED US-TBL-COUNT OUT OF THE
002600      *                                 TABLE GROUP TO A 77-LEVEL ITEM
002700      *                                 PER THE SHOP STANDARDS REVIEW.
002800      *    01/11/2005  DCP   W-0279     REMOVED CAL-USER-EMAIL-RED AND
002900      *                                 CAL-USER-BIO-RED - A STANDARDS
003000      *                                 AUDIT FOUND NEITHER REDEFINES WAS
003100      *                                 ACTUALLY REFERENCED BY ANY
003200      *                                 PROGRAM; THE COMMENTS CLAIMING
003300      *                                 CONSUMERS FOR THEM WERE WRONG.
003400      *                                 COBCAL10 BUILDS ITS COBCALC1
003500      *                                 CALL AND CHECKS FOR A DUPLICATE
003600      *                                 E-MAIL STRAIGHT OFF US-TBL-EMAIL
003700      *                                 AND THE OTHER US-TBL-* FIELDS.
003800      *-----------------------------------------------------------------
003900      *
004000       01  CAL-USER-RECORD.
004100      *        ** key field - unique user identifier
004200           05  US-ID                       PIC 9(6).
004300           05  US-NAME                     PIC X(30).
004400      *        ** key field - unique authentication e-mail
004500           05  US-EMAIL                    PIC X(40).
004600           05  US-AGE                      PIC 9(3).
004700           05  US-WEIGHT                   PIC 9(3)V9(1).
004800           05  US-HEIGHT                   PIC 9(3).
004900           05  US-GENDER                   PIC X(1).
005000               88  US-MALE                     VALUE "M".
005100               88  US-FEMALE                   VALUE "F".
005200           05  US-ACTIVITY-LEVEL-ID        PIC 9(4).
005300           05  US-GOAL-ID                  PIC 9(4).
005400           05  US-DAILY-CALORIE-TARGET     PIC 9(5).
005500           05  FILLER                      PIC X(20).
005600
005700      *    RUNNING COUNT OF ENTRIES LOADED INTO CAL-USER-TABLE BELOW -
005800      *    STANDALONE 77-LEVEL PER THE SHOP'S REVISED STANDARD FOR A
005900      *    COUNTER BELONGING TO NO LARGER GROUP OF ITS OWN (W-0277).
006000       77  US-TBL-COUNT                PIC S9(6) USAGE COMP
006100                                        VALUE ZERO.
006200
006300      *    THE USER MASTER IS HELD ENTIRELY IN WORKING STORAGE AND
006400      *    SEARCHED BY KEY - VOLUMES ARE SMALL ENOUGH THAT AN INDEXED
006500      *    VSAM FILE IS NOT WARRANTED.
006600       01  CAL-USER-TABLE.
006700           05  US-TBL-ENTRY OCCURS 2000 TIMES                     W-0266
006800                            INDEXED BY US-TBL-IDX.
006900               10  US-TBL-ID               PIC 9(6).
007000               10  US-TBL-NAME             PIC X(30).
007100               10  US-TBL-EMAIL            PIC X(40).
007200               10  US-TBL-AGE              PIC 9(3).
007300               10  US-TBL-WEIGHT           PIC 9(3)V9(1).
007400               10  US-TBL-HEIGHT           PIC 9(3).
007500               10  US-TBL-GENDER           PIC X(1).
007600               10  US-TBL-ACT-LEVEL-ID     PIC 9(4).
007700               10  US-TBL-GOAL-ID          PIC 9(4).
007800               10  US-TBL-TARGET           PIC 9(5).
007900           05  FILLER                      PIC X(04).
